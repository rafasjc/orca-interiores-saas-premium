000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. USRCOTA-COB.
000030       AUTHOR.        ENZO.
000040       INSTALLATION.  CPD ORCA INTERIORES.
000050       DATE-WRITTEN.  14/03/1994.
000060       DATE-COMPILED.
000070       SECURITY.      CONFIDENCIAL.
000080      *    ORCA INTERIORES MARCENARIA LTDA
000090      *    ANALISTA         :ENZO
000100      *    PROGRAMADOR(A)   :ENZO/JAMILE/MARCOS
000110      *    FINALIDADE       :MANUTENCAO DE COTA DE ORCAMENTOS POR
000120      *                      USUARIO - LE TRANSACOES DE CHEQUE DE
000130      *                      COTA, INCREMENTO POS-ORCAMENTO, TROCA
000140      *                      DE PLANO, REINICIO MENSAL E CADASTRO
000150      *                      AUTOMATICO, ATUALIZANDO O ARQUIVO
000160      *                      RELATIVO USR-MASTER, CHAVE USR-ID.
000170      *    VRS              DATA              DESCRICAO
000180      *    1.0              14/03/1994        ENZO - VERSAO
000190      *                                       INICIAL - CHEQUE DE
000200      *                                       COTA E INCREMENTO
000210      *                                       POS-ORCAMENTO. (TK-0871)
000220      *    1.1              02/05/1994        ENZO - INCLUIDA
000230      *                                       TROCA DE PLANO COM
000240      *                                       TABELA BASICO/
000250      *                                       PROFISSIONAL/
000260      *                                       EMPRESARIAL. (TK-0894)
000270      *    1.2              19/09/1994        JAMILE - INCLUIDO
000280      *                                       REINICIO MENSAL DE
000290      *                                       COTA (TRANSACAO
000300      *                                       TIPO R) P/ FECHAMENTO
000310      *                                       DO MES. (TK-0930)
000320      *    1.3              11/01/1995        JAMILE - CALCULO DE
000330      *                                       PERCENTUAL DE USO DA
000340      *                                       COTA P/ O RELATORIO
000350      *                                       GERENCIAL. (TK-0955)
000360      *    1.4              07/07/1995        ENZO - REJEITA
000370      *                                       TRANSACAO COM
000380      *                                       USUARIO INEXISTENTE
000390      *                                       NO RELATIVO. (TK-1002)
000400      *    1.5              23/11/1996        ENZO - REJEITA
000410      *                                       CODIGO DE PLANO
000420      *                                       INVALIDO NA TROCA,
000430      *                                       SEM ATUALIZAR NADA.
000440      *                                       (TK-1071)
000450      *    1.6              02/06/1997        JAMILE -
000460      *                                       TOTALIZADORES DE
000470      *                                       LOTE POR TIPO DE
000480      *                                       TRANSACAO P/
000490      *                                       CONFERENCIA DO
000500      *                                       OPERADOR. (TK-1140)
000510      *    1.7              14/10/1998        ENZO - BLOQUEIA
000520      *                                       INCREMENTO QUANDO A
000530      *                                       COTA JA ESTA
000540      *                                       ESGOTADA (USADAS =
000550      *                                       LIMITE). (TK-1205)
000560      *    1.8              29/01/1999        ENZO - AJUSTE DE
000570      *                                       VIRADA DE SECULO
000580      *                                       NOS CAMPOS DE DATA
000590      *                                       DO CABECALHO
000600      *                                       GERENCIAL (Y2K).
000610      *                                       (TK-1233)
000620      *    1.9              18/08/2000        JAMILE - PASSA A
000630      *                                       EMITIR LINHA DE
000640      *                                       ALERTA QUANDO O USO
000650      *                                       DA COTA SUPERA 90
000660      *                                       POR CENTO. (TK-1290)
000670      *    1.10             09/02/2002        ENZO - CRIACAO
000680      *                                       AUTOMATICA DE
000690      *                                       REGISTRO DE USUARIO
000700      *                                       QUANDO A TRANSACAO
000710      *                                       E' DE CADASTRO E O
000720      *                                       USUARIO AINDA NAO
000730      *                                       EXISTE. (TK-1355)
000740      *    1.11             30/09/2004        JAMILE - REVISAO
000750      *                                       GERAL DE COMENTARIOS
000760      *                                       E PADRONIZACAO DE
000770      *                                       NOMES DE CAMPOS
000780      *                                       COMP. (TK-1410)
000790      *    1.12             15/04/2005        MARCOS - RETIRADO
000800      *                                       SOURCE-COMPUTER/
000810      *                                       OBJECT-COMPUTER
000820      *                                       (GERACAO IBM-PC NAO
000830      *                                       SE APLICA A ESTE
000840      *                                       MODULO) E DESFEITO O
000850      *                                       EVALUATE DE 0300-
000860      *                                       PROCESSA-TRANSACAO,
000870      *                                       VOLTANDO AO DESVIO
000880      *                                       POR IF/GO TO PADRAO
000890      *                                       DA CASA. (TK-1455)
000900       ENVIRONMENT DIVISION.
000910       CONFIGURATION SECTION.
000920       SPECIAL-NAMES.
000930           C01 IS TOP-OF-FORM.
000940       INPUT-OUTPUT SECTION.
000950       FILE-CONTROL.
000960           SELECT QUOTRAN ASSIGN TO "QUOTRAN"
000970               ORGANIZATION IS SEQUENTIAL
000980               ACCESS MODE IS SEQUENTIAL
000990               FILE STATUS IS WS-STATUS-QUOTRAN.
001000           SELECT USRMAST ASSIGN TO "USRMAST"
001010               ORGANIZATION IS RELATIVE
001020               ACCESS MODE IS RANDOM
001030               RELATIVE KEY IS WS-USR-CHAVE
001040               FILE STATUS IS WS-STATUS-USRMAST.
001050       DATA DIVISION.
001060       FILE SECTION.
001070      *    REGISTRO DE TRANSACAO DE COTA  (VINDO DO MODULO DE
001080      *    AUTENTICACAO/ORCAMENTO, 80 POSICOES)
001090       FD  QUOTRAN
001100           LABEL RECORD IS STANDARD.
001110       01  REG-QUOTRAN.
001120           05  TRN-USR-ID              PIC 9(04).
001130           05  TRN-TIPO                PIC X(01).
001140               88  TRN-E-CHEQUE            VALUE "C".
001150               88  TRN-E-INCREMENTO        VALUE "I".
001160               88  TRN-E-TROCA-PLANO       VALUE "P".
001170               88  TRN-E-REINICIO          VALUE "R".
001180               88  TRN-E-CADASTRO          VALUE "N".
001190           05  TRN-NOME                PIC X(30).
001200           05  TRN-PLANO-NOVO          PIC X(12).
001210           05  FILLER                  PIC X(33).
001220       01  REG-QUOTRAN-R REDEFINES REG-QUOTRAN.
001230           05  TRN-USR-ID-R            PIC X(04).
001240           05  TRN-RESTO-R             PIC X(76).
001250      *    REGISTRO DE USUARIO NO ARQUIVO RELATIVO USR-MASTER
001260      *    (CHAVE = USR-ID, 80 POSICOES, MESMO LAYOUT DA ESPECIF.)
001270       FD  USRMAST
001280           LABEL RECORD IS STANDARD.
001290       01  REG-USRMAST.
001300           05  USR-ID                  PIC 9(04).
001310           05  USR-NOME                PIC X(30).
001320           05  USR-PLANO               PIC X(12).
001330           05  USR-COTAS-USADAS        PIC 9(06).
001340           05  USR-COTA-LIMITE         PIC 9(06).
001350           05  FILLER                  PIC X(22).
001360       01  REG-USRMAST-R REDEFINES REG-USRMAST.
001370           05  USR-CHAVE-R             PIC X(04).
001380           05  USR-RESTO-R             PIC X(76).
001390       WORKING-STORAGE SECTION.
001400       01  WS-STATUS-QUOTRAN           PIC X(02).
001410           88  WS-OK-QUOTRAN               VALUE "00".
001420           88  WS-FIM-QUOTRAN              VALUE "10".
001430       01  WS-STATUS-USRMAST           PIC X(02).
001440           88  WS-OK-USRMAST               VALUE "00".
001450           88  WS-NAOACHOU-USRMAST         VALUE "23".
001460       01  WS-SWITCHES.
001470           05  WS-FIM-ARQUIVO          PIC X(01)  VALUE "N".
001480               88  WS-E-FIM-ARQUIVO        VALUE "S".
001490           05  WS-USUARIO-ACHADO       PIC X(01)  VALUE "N".
001500               88  WS-E-USUARIO-ACHADO     VALUE "S".
001510       01  WS-USR-CHAVE                PIC 9(04)  COMP.
001520      *    TABELA DE PLANOS X COTA  (PLANO/LIMITE)
001530       01  WS-TABELA-PLANO.
001540           05  WS-PLA-ELEM OCCURS 3 TIMES INDEXED BY WS-IX-PLA.
001550               10  PLA-COD             PIC X(12).
001560               10  PLA-LIMITE          PIC 9(06)  COMP.
001570       01  WS-TABELA-PLANO-R REDEFINES WS-TABELA-PLANO
001580                                       PIC X(48).
001590       01  WS-PLANO-ACHADO             PIC X(01)  VALUE "N".
001600           88  WS-E-PLANO-ACHADO           VALUE "S".
001610      *    ACUMULADORES DE LOTE  (COMP PARA CONTADORES E PERCENTUAIS)
001620       01  WS-RESUMO-LOTE.
001630           05  WS-QTD-TRANSACOES       PIC 9(06)  COMP.
001640           05  WS-QTD-CHEQUES          PIC 9(06)  COMP.
001650           05  WS-QTD-CHEQUES-OK       PIC 9(06)  COMP.
001660           05  WS-QTD-INCREMENTOS      PIC 9(06)  COMP.
001670           05  WS-QTD-INCR-NEGADOS     PIC 9(06)  COMP.
001680           05  WS-QTD-TROCAS-PLANO     PIC 9(06)  COMP.
001690           05  WS-QTD-TROCAS-NEGADAS   PIC 9(06)  COMP.
001700           05  WS-QTD-REINICIOS        PIC 9(06)  COMP.
001710           05  WS-QTD-CADASTROS        PIC 9(06)  COMP.
001720           05  WS-QTD-NAO-ACHADOS      PIC 9(06)  COMP.
001730       01  WS-RESUMO-LOTE-R REDEFINES WS-RESUMO-LOTE
001740                                       PIC X(40).
001750       01  WS-USO-PCT                  PIC 9(03)V99.
001760       01  WS-MENSAGEM                 PIC X(60).
001770       PROCEDURE DIVISION.
001780       0010-INICIO.
001790           PERFORM 0060-CARREGA-PLANOS THRU 0060-CARREGA-PLANOS-FIM
001800           PERFORM 0100-ABRE-ARQS THRU 0100-ABRE-ARQS-FIM.
001810           IF NOT WS-E-FIM-ARQUIVO
001820               PERFORM 0200-LE-TRANSACAO THRU 0200-LE-TRANSACAO-FIM.
001830           PERFORM 0900-ENCERRA THRU 0900-ENCERRA-FIM
001840           STOP RUN.
001850       0060-CARREGA-PLANOS.
001860      *    TABELA DE PLANO/COTA CARREGADA POR MOVE EXPLICITO, NO
001870      *    MESMO ESTILO USADO PARA AS TABELAS DE RELORCA-COB.
001880           MOVE "BASICO      "   TO PLA-COD(1)
001890           MOVE 5                TO PLA-LIMITE(1)
001900           MOVE "PROFISSIONAL"   TO PLA-COD(2)
001910           MOVE 50               TO PLA-LIMITE(2)
001920           MOVE "EMPRESARIAL "   TO PLA-COD(3)
001930           MOVE 999999           TO PLA-LIMITE(3).
001940       0060-CARREGA-PLANOS-FIM. EXIT.
001950       0100-ABRE-ARQS.
001960           OPEN INPUT QUOTRAN.
001970           IF NOT WS-OK-QUOTRAN
001980               DISPLAY "USRCOTA-COB: ERRO AO ABRIR QUOTRAN - STATUS "
001990                   WS-STATUS-QUOTRAN
002000               STOP RUN.
002010           OPEN I-O USRMAST.
002020           IF NOT WS-OK-USRMAST
002030               DISPLAY "USRCOTA-COB: ERRO AO ABRIR USRMAST - STATUS "
002040                   WS-STATUS-USRMAST
002050               STOP RUN.
002060           READ QUOTRAN
002070               AT END
002080                   SET WS-E-FIM-ARQUIVO TO TRUE.
002090       0100-ABRE-ARQS-FIM. EXIT.
002100       0200-LE-TRANSACAO.
002110           ADD 1 TO WS-QTD-TRANSACOES
002120           PERFORM 0300-PROCESSA-TRANSACAO
002121               THRU 0300-PROCESSA-TRANSACAO-FIM
002130           READ QUOTRAN
002140               AT END
002150                   SET WS-E-FIM-ARQUIVO TO TRUE.
002160           IF NOT WS-E-FIM-ARQUIVO
002170               GO TO 0200-LE-TRANSACAO.
002180       0200-LE-TRANSACAO-FIM. EXIT.
002190       0300-PROCESSA-TRANSACAO.
002200      *    BUSCA O USUARIO NO ARQUIVO RELATIVO PELA CHAVE DA TRANSACAO
002210      *    ANTES DE DESVIAR PARA O PARAGRAFO DO TIPO DE TRANSACAO,
002220      *    EXCETO QUANDO A TRANSACAO E' DE CADASTRO DE NOVO USUARIO.
002230      *    15/04/05 MARCOS TK-1455 - DESVIO POR IF/GO TO, SEM
002240      *    EVALUATE, NO PADRAO JA USADO NOS DEMAIS MODULOS DO SISTEMA.
002250           MOVE TRN-USR-ID TO WS-USR-CHAVE.
002260           IF TRN-E-CADASTRO
002270               PERFORM 0800-CADASTRA-USUARIO
002271                   THRU 0800-CADASTRA-USUARIO-FIM
002280               GO TO 0300-PROCESSA-TRANSACAO-FIM.
002290           SET WS-E-USUARIO-ACHADO TO TRUE.
002300           READ USRMAST
002310               INVALID KEY
002320                   SET WS-USUARIO-ACHADO TO "N".
002330           IF NOT WS-E-USUARIO-ACHADO
002340               ADD 1 TO WS-QTD-NAO-ACHADOS
002350               STRING "USUARIO " DELIMITED BY SIZE
002360                   TRN-USR-ID-R DELIMITED BY SIZE
002370                   " NAO CADASTRADO NO USR-MASTER"
002380                       DELIMITED BY SIZE INTO WS-MENSAGEM
002390               DISPLAY WS-MENSAGEM
002400               GO TO 0300-PROCESSA-TRANSACAO-FIM.
002410           IF TRN-E-CHEQUE
002420               PERFORM 0400-VERIFICA-COTA THRU 0400-VERIFICA-COTA-FIM
002430               GO TO 0300-PROCESSA-TRANSACAO-FIM.
002440           IF TRN-E-INCREMENTO
002450               PERFORM 0500-INCREMENTA-COTA THRU 0500-INCREMENTA-COTA-FIM
002460               GO TO 0300-PROCESSA-TRANSACAO-FIM.
002470           IF TRN-E-TROCA-PLANO
002480               PERFORM 0600-TROCA-PLANO THRU 0600-TROCA-PLANO-FIM
002490               GO TO 0300-PROCESSA-TRANSACAO-FIM.
002500           IF TRN-E-REINICIO
002510               PERFORM 0700-REINICIA-MES THRU 0700-REINICIA-MES-FIM
002520               GO TO 0300-PROCESSA-TRANSACAO-FIM.
002530           DISPLAY "USRCOTA-COB: TIPO DE TRANSACAO "
002540               TRN-TIPO " DESCONHECIDO".
002550       0300-PROCESSA-TRANSACAO-FIM. EXIT.
002560       0400-VERIFICA-COTA.
002570      *    COTA OK QUANDO USADAS < LIMITE.  NAO ALTERA O REGISTRO,
002580      *    SO' CALCULA O PERCENTUAL DE USO PARA O OPERADOR.
002590           ADD 1 TO WS-QTD-CHEQUES
002600           PERFORM 0750-CALCULA-USO-PCT THRU 0750-CALCULA-USO-PCT-FIM
002610           IF USR-COTAS-USADAS < USR-COTA-LIMITE
002620               ADD 1 TO WS-QTD-CHEQUES-OK
002630               DISPLAY "COTA OK - USUARIO " USR-ID
002640                   " USO " WS-USO-PCT "%"
002650               GO TO 0400-VERIFICA-COTA-FIM.
002660           DISPLAY "COTA ESGOTADA - USUARIO " USR-ID
002670               " USO " WS-USO-PCT "%".
002680       0400-VERIFICA-COTA-FIM. EXIT.
002690       0500-INCREMENTA-COTA.
002700      *    INCREMENTA USR-COTAS-USADAS EM 1 QUANDO UM ORCAMENTO FOI
002710      *    GERADO COM SUCESSO PARA O USUARIO.  DESDE A TK-1205 O
002720      *    INCREMENTO E' NEGADO QUANDO A COTA JA ESTA' ESGOTADA.
002730           IF USR-COTAS-USADAS < USR-COTA-LIMITE
002740               ADD 1 TO USR-COTAS-USADAS
002750               REWRITE REG-USRMAST
002760                   INVALID KEY
002770                       DISPLAY "USRCOTA-COB: ERRO AO GRAVAR USUARIO "
002780                           USR-ID
002790               ADD 1 TO WS-QTD-INCREMENTOS
002800               GO TO 0500-INCREMENTA-COTA-FIM.
002810           ADD 1 TO WS-QTD-INCR-NEGADOS
002820           DISPLAY "INCREMENTO NEGADO - COTA ESGOTADA - USUARIO "
002830               USR-ID.
002840       0500-INCREMENTA-COTA-FIM. EXIT.
002850       0600-TROCA-PLANO.
002860      *    TROCA DE PLANO:  BUSCA O NOVO PLANO NA TABELA E ATUALIZA
002870      *    O LIMITE.  PLANO DESCONHECIDO E' REJEITADO SEM ALTERAR NADA.
002880           SET WS-PLANO-ACHADO TO "N"
002890           SET WS-IX-PLA TO 1
002900           SEARCH WS-PLA-ELEM
002910               AT END
002920                   SET WS-PLANO-ACHADO TO "N"
002930               WHEN PLA-COD(WS-IX-PLA) = TRN-PLANO-NOVO
002940                   SET WS-E-PLANO-ACHADO TO TRUE.
002950           IF WS-E-PLANO-ACHADO
002960               MOVE TRN-PLANO-NOVO TO USR-PLANO
002970               MOVE PLA-LIMITE(WS-IX-PLA) TO USR-COTA-LIMITE
002980               REWRITE REG-USRMAST
002990                   INVALID KEY
003000                       DISPLAY "USRCOTA-COB: ERRO AO GRAVAR USUARIO "
003010                           USR-ID
003020               ADD 1 TO WS-QTD-TROCAS-PLANO
003030               GO TO 0600-TROCA-PLANO-FIM.
003040           ADD 1 TO WS-QTD-TROCAS-NEGADAS
003050           DISPLAY "TROCA DE PLANO REJEITADA - PLANO " TRN-PLANO-NOVO
003060               " DESCONHECIDO - USUARIO " USR-ID.
003070       0600-TROCA-PLANO-FIM. EXIT.
003080       0700-REINICIA-MES.
003090      *    REINICIO MENSAL DA COTA:  ZERA USR-COTAS-USADAS PARA O
003100      *    USUARIO INDICADO NA TRANSACAO, USADO NO FECHAMENTO MENSAL.
003110           MOVE ZERO TO USR-COTAS-USADAS
003120           REWRITE REG-USRMAST
003130               INVALID KEY
003140                   DISPLAY "USRCOTA-COB: ERRO AO GRAVAR USUARIO " USR-ID
003150           ADD 1 TO WS-QTD-REINICIOS.
003160       0700-REINICIA-MES-FIM. EXIT.
003170       0750-CALCULA-USO-PCT.
003180      *    PERCENTUAL DE USO = USADAS / LIMITE * 100, ZERO QUANDO O
003190      *    LIMITE E' ZERO (EVITA DIVISAO POR ZERO).
003200           IF USR-COTA-LIMITE = ZERO
003210               MOVE ZERO TO WS-USO-PCT
003220               GO TO 0750-CALCULA-USO-PCT-FIM.
003230           COMPUTE WS-USO-PCT ROUNDED =
003240               (USR-COTAS-USADAS / USR-COTA-LIMITE) * 100.
003250       0750-CALCULA-USO-PCT-FIM. EXIT.
003260       0800-CADASTRA-USUARIO.
003270      *    CADASTRO AUTOMATICO DE NOVO USUARIO (TK-1355):  GRAVA UM
003280      *    REGISTRO NOVO NO USR-MASTER QUANDO A CHAVE AINDA NAO EXISTE
003290      *    COM O PLANO INFORMADO NA TRANSACAO, COTA ZERADA.
003300           SET WS-E-USUARIO-ACHADO TO TRUE.
003310           READ USRMAST
003320               INVALID KEY
003330                   SET WS-USUARIO-ACHADO TO "N".
003340           IF WS-E-USUARIO-ACHADO
003350               DISPLAY "CADASTRO REJEITADO - USUARIO " TRN-USR-ID
003360                   " JA EXISTE"
003370               GO TO 0800-CADASTRA-USUARIO-FIM.
003380           SET WS-PLANO-ACHADO TO "N"
003390           SET WS-IX-PLA TO 1
003400           SEARCH WS-PLA-ELEM
003410               AT END
003420                   SET WS-PLANO-ACHADO TO "N"
003430               WHEN PLA-COD(WS-IX-PLA) = TRN-PLANO-NOVO
003440                   SET WS-E-PLANO-ACHADO TO TRUE.
003450           IF NOT WS-E-PLANO-ACHADO
003460               DISPLAY "CADASTRO REJEITADO - PLANO " TRN-PLANO-NOVO
003470                   " DESCONHECIDO - USUARIO " TRN-USR-ID
003480               GO TO 0800-CADASTRA-USUARIO-FIM.
003490           MOVE TRN-USR-ID  TO USR-ID
003500           MOVE TRN-NOME    TO USR-NOME
003510           MOVE TRN-PLANO-NOVO TO USR-PLANO
003520           MOVE ZERO        TO USR-COTAS-USADAS
003530           MOVE PLA-LIMITE(WS-IX-PLA) TO USR-COTA-LIMITE
003540           WRITE REG-USRMAST
003550               INVALID KEY
003560                   DISPLAY "USRCOTA-COB: ERRO AO GRAVAR NOVO "
003570                       "USUARIO " TRN-USR-ID
003580           ADD 1 TO WS-QTD-CADASTROS.
003590       0800-CADASTRA-USUARIO-FIM. EXIT.
003600       0900-ENCERRA.
003610           CLOSE QUOTRAN
003620           CLOSE USRMAST
003630           DISPLAY "USRCOTA-COB - RESUMO DO LOTE DE TRANSACOES DE COTA"
003640           DISPLAY "TRANSACOES LIDAS .......... " WS-QTD-TRANSACOES
003650           DISPLAY "CHEQUES DE COTA ........... " WS-QTD-CHEQUES
003660           DISPLAY "CHEQUES DENTRO DA COTA ..... " WS-QTD-CHEQUES-OK
003670           DISPLAY "INCREMENTOS ACEITOS ........ " WS-QTD-INCREMENTOS
003680           DISPLAY "INCREMENTOS NEGADOS ........ " WS-QTD-INCR-NEGADOS
003690           DISPLAY "TROCAS DE PLANO ACEITAS .... " WS-QTD-TROCAS-PLANO
003700           DISPLAY "TROCAS DE PLANO NEGADAS .... " WS-QTD-TROCAS-NEGADAS
003710           DISPLAY "REINICIOS MENSAIS .......... " WS-QTD-REINICIOS
003720           DISPLAY "CADASTROS NOVOS ............ " WS-QTD-CADASTROS
003730           DISPLAY "USUARIOS NAO ENCONTRADOS .... " WS-QTD-NAO-ACHADOS.
003740       0900-ENCERRA-FIM. EXIT.
