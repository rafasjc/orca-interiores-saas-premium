000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. EXTMARC-COB.
000021       AUTHOR.        FABIO.
000022       INSTALLATION.  CPD ORCA INTERIORES.
000023       DATE-WRITTEN.  14/03/1991.
000024       DATE-COMPILED.
000025       SECURITY.      CONFIDENCIAL.
000030      *           SISTEMAS DE COMPUTACAO
000040      *    ANALISTA         :FABIO
000050      *    PROGRAMADOR(A)   :FABIO
000100      *    FINALIDADE       :EXTRACAO DE GEOMETRIA DOS COMPONENTES
000110      *                      DE MARCENARIA A PARTIR DO ARQUIVO DE
000120      *                      EXTENTOS (MIN/MAX POR EIXO) GERADO
000130      *                      PELO MODULO DE LEITURA DO PROJETO 3D.
000140      *    VRS              DATA              DESCRICAO
000150      *    1.0              14/03/1991        IMPLANTACAO INICIAL
000160      *    1.1              02/09/1991        FABIO - FILTRO DE AREA
000170      *                                       MINIMA E MAXIMA (TK-0091)
000180      *    1.2              20/01/1993        JORGE - INCLUIDA
000190      *                                       CLASSIFICACAO POR NOME
000200      *                                       PARA AS ESTATISTICAS
000210      *                                       DE LOTE (TK-0147)
000220      *    1.3              11/07/1995        FABIO - VOLUME TOTAL NA
000230      *                                       ESTATISTICA (TK-0203)
000240      *    1.4              09/02/1998        JAMILE - REVISAO GERAL
000250      *                                       DOS LIMITES DE AREA
000260      *                                       (TK-0266)
000270      *    1.5              19/11/1999        ENZO - AJUSTE Y2K NOS
000280      *                                       CAMPOS DE CONTROLE DE
000290      *                                       LOTE (TK-0301)
000300      *    1.6              06/06/2001        FABIO - TIPO PAINEL
000310      *                                       INCLUIDO NA TABELA DE
000320      *                                       PALAVRAS-CHAVE (TK-0355)
000325      *    1.7              12/11/2004        MARCOS - LEITURA DO
000326      *                                       LOTE PASSA A SER POR
000327      *                                       DESVIO (GO TO) NA
000328      *                                       PROPRIA 0200-LE-EXTENTO
000329      *                                       (TK-0402)
000331      *    1.8              24/02/2005        MARCOS - INCLUIDAS AS
000332      *                                       PALAVRAS 'MICROONDAS' E
000333      *                                       'FORNO' NO TESTE DE
000334      *                                       ELETRODOMESTICO DE
000335      *                                       0549-TESTA-NAO-MARC,
000336      *                                       PARA BATER COM A LISTA
000337      *                                       DO CLASSIF-COB (TK-0461)
000338
000340       ENVIRONMENT DIVISION.
000350       CONFIGURATION SECTION.
000360       SPECIAL-NAMES.
000370           C01 IS TOP-OF-FORM.
000380       INPUT-OUTPUT SECTION.
000390
000400       FILE-CONTROL.
000410
000420           SELECT EXTENTOS ASSIGN TO DISK
000430                         ORGANIZATION SEQUENTIAL
000440                         ACCESS MODE SEQUENTIAL
000450                         FILE STATUS statext-arq.
000460
000470           SELECT COMPONEN ASSIGN TO DISK
000480                         ORGANIZATION SEQUENTIAL
000490                         ACCESS MODE SEQUENTIAL
000500                         FILE STATUS statcmp-arq.
000510
000520       DATA DIVISION.
000530       FILE SECTION.
000540
000550       FD  EXTENTOS
000560           LABEL RECORD STANDARD
000570           VALUE OF FILE-ID 'extent.dat'
000580           RECORD CONTAINS 80 CHARACTERS.
000590
000600       01  REG-EXTENTOS.
000610           05  ext-nome                PIC X(30).
000620           05  ext-eixo-x.
000630               10  ext-min-x           PIC S9(05).
000640               10  ext-max-x           PIC S9(05).
000650           05  ext-eixo-y.
000660               10  ext-min-y           PIC S9(05).
000670               10  ext-max-y           PIC S9(05).
000680           05  ext-eixo-z.
000690               10  ext-min-z           PIC S9(05).
000700               10  ext-max-z           PIC S9(05).
000710           05  ext-vertices            PIC 9(05).
000720           05  ext-faces               PIC 9(05).
000730           05  FILLER                  PIC X(10).
000740
000750       FD  COMPONEN
000760           LABEL RECORD STANDARD
000770           VALUE OF FILE-ID 'compent.dat'
000780           RECORD CONTAINS 80 CHARACTERS.
000790
000800       01  REG-COMPONENTE.
000810           05  comp-nome               PIC X(30).
000820           05  comp-largura            PIC 9(05).
000830           05  comp-altura             PIC 9(05).
000840           05  comp-profundidade       PIC 9(05).
000850           05  comp-area               PIC 9(03)V9(04).
000860           05  comp-vertices           PIC 9(05).
000870           05  comp-faces              PIC 9(05).
000880           05  FILLER                  PIC X(18).
000890
000900       WORKING-STORAGE SECTION.
000910       01  statext-arq                 PIC X(02) VALUE SPACES.
000920       01  statcmp-arq                 PIC X(02) VALUE SPACES.
000930
000940       01  ws-contadores.
000950           05  ws-qtd-lidos            PIC 9(05) COMP.
000960           05  ws-qtd-gravados         PIC 9(05) COMP.
000970           05  ws-qtd-rejeitados       PIC 9(05) COMP.
000980
000990       01  ws-palavra-tam              PIC 9(02) COMP VALUE ZERO.
001000       01  ws-pos                      PIC 9(02) COMP VALUE ZERO.
001010       01  ws-achou                    PIC X VALUE 'N'.
001020
001030       01  ws-dimensoes-mm.
001040           05  ws-larg-mm              PIC S9(05) COMP-3.
001050           05  ws-alt-mm               PIC S9(05) COMP-3.
001060           05  ws-prof-mm              PIC S9(05) COMP-3.
001070       01  ws-dim-combinada REDEFINES ws-dimensoes-mm
001080                                       PIC 9(17) COMP-3.
001090
001100       01  ws-dimensoes-m.
001110           05  ws-larg-m               PIC S9(03)V9(03) COMP-3.
001120           05  ws-alt-m                PIC S9(03)V9(03) COMP-3.
001130           05  ws-prof-m               PIC S9(03)V9(03) COMP-3.
001140
001150       01  ws-areas-face.
001160           05  ws-area-la              PIC S9(03)V9(04) COMP-3.
001170           05  ws-area-ap              PIC S9(03)V9(04) COMP-3.
001180           05  ws-area-lp              PIC S9(03)V9(04) COMP-3.
001190       01  ws-area-maior                PIC S9(03)V9(04) COMP-3.
001200       01  ws-volume-comp               PIC S9(05)V9(04) COMP-3.
001210
001220       01  ws-nome-minusc               PIC X(30).
001230       01  ws-palavra-procurada         PIC X(14) VALUE SPACES.
001240
001250      *    TABELA DE TIPOS PARA A ESTATISTICA DE LOTE - CARGA
001260      *    FEITA EM 0050-CARREGA-TABELA, UMA POSICAO POR TIPO,
001270      *    MESMA ORDEM DA BASE DE CONHECIMENTO DO CLASSIF-COB.
001280       01  ws-tabela-tipos.
001290           05  ws-tipo-elem OCCURS 9 TIMES
001300                            INDEXED BY ws-ix-tipo.
001310               10  ws-tipo-cod         PIC X(14).
001320               10  ws-tipo-qtd         PIC 9(05) COMP.
001330       01  ws-tabela-tipos-r REDEFINES ws-tabela-tipos
001340                                       PIC X(162).
001350
001360       01  ws-estatistica-lote.
001370           05  ws-est-area-total       PIC S9(07)V9(04) COMP-3.
001380           05  ws-est-area-min         PIC S9(03)V9(04) COMP-3
001390                                       VALUE 999.9999.
001400           05  ws-est-area-max         PIC S9(03)V9(04) COMP-3
001410                                       VALUE ZERO.
001420           05  ws-est-volume-total     PIC S9(09)V9(04) COMP-3.
001430       01  ws-estatistica-lote-r REDEFINES ws-estatistica-lote
001440                                         PIC X(21).
001450
001460       01  ws-area-media                PIC S9(03)V9(04) COMP-3.
001470       01  ws-tipo-achado               PIC X(14) VALUE SPACES.
001480       01  ws-ix-maior                  PIC 9(02) COMP VALUE ZERO.
001490       01  ws-diversidade                PIC 9(02) COMP VALUE ZERO.
001500
001510       PROCEDURE DIVISION.
001520
001530       0010-inicio.
001540           MOVE ZEROS TO ws-contadores
001550           PERFORM 0050-carrega-tabela THRU 0050-carrega-tabela-fim
001560           PERFORM 0100-abre-arqs THRU 0100-abre-arqs-fim.
001565           IF statext-arq NOT = '10'
001568               PERFORM 0200-le-extento THRU 0200-le-extento-fim.
001590           PERFORM 0900-encerra THRU 0900-encerra-fim
001600           STOP RUN.
001610
001620      *    CARGA DA TABELA DE TIPOS - UMA MOVE POR POSICAO.
001630       0050-carrega-tabela.
001640           MOVE 'ARMARIO'        TO ws-tipo-cod (1)
001650           MOVE 'DESPENSEIRO'    TO ws-tipo-cod (2)
001660           MOVE 'BALCAO'         TO ws-tipo-cod (3)
001670           MOVE 'GAVETEIRO'      TO ws-tipo-cod (4)
001680           MOVE 'PRATELEIRA'     TO ws-tipo-cod (5)
001690           MOVE 'PORTA'          TO ws-tipo-cod (6)
001700           MOVE 'GAVETA'         TO ws-tipo-cod (7)
001710           MOVE 'PAINEL'         TO ws-tipo-cod (8)
001720           MOVE 'NAO-MARCENARIA' TO ws-tipo-cod (9)
001730           PERFORM 0055-zera-contador THRU 0055-zera-contador-fim
001740               VARYING ws-ix-tipo FROM 1 BY 1 UNTIL ws-ix-tipo > 9.
001750       0050-carrega-tabela-fim. EXIT.
001760
001770       0055-zera-contador.
001780           MOVE ZERO TO ws-tipo-qtd (ws-ix-tipo).
001790       0055-zera-contador-fim. EXIT.
001800
001810       0100-abre-arqs.
001820           OPEN INPUT EXTENTOS
001830           IF statext-arq NOT = '00'
001840              DISPLAY 'EXTMARC - EXTENT.DAT NAO ENCONTRADO - '
001850                       statext-arq
001860              STOP RUN.
001870           OPEN OUTPUT COMPONEN
001880           IF statcmp-arq NOT = '00'
001890              DISPLAY 'EXTMARC - COMPENT.DAT NAO ABERTO - '
001900                       statcmp-arq
001910              CLOSE EXTENTOS
001920              STOP RUN.
001930           MOVE ZERO TO ws-est-area-total
001940           MOVE ZERO TO ws-est-volume-total
001950           READ EXTENTOS
001960               AT END MOVE '10' TO statext-arq.
001970       0100-abre-arqs-fim. EXIT.
001980
001990       0200-le-extento.
002000           ADD 1 TO ws-qtd-lidos
002010           PERFORM 0300-calcula-dims THRU 0300-calcula-dims-fim
002020           PERFORM 0400-filtra-area THRU 0400-filtra-area-fim
002030           READ EXTENTOS
002040               AT END MOVE '10' TO statext-arq.
002045           IF statext-arq NOT = '10'
002047               GO TO 0200-le-extento.
002050       0200-le-extento-fim. EXIT.
002060
002070      *    LARGURA/ALTURA/PROFUNDIDADE = MAX MENOS MIN POR EIXO,
002080      *    DE MILIMETROS PARA METROS (DIVISAO POR 1000). AREA DO
002090      *    COMPONENTE E A MAIOR DAS TRES FACES DA CAIXA.
002100       0300-calcula-dims.
002110           COMPUTE ws-larg-mm = ext-max-x - ext-min-x
002120           COMPUTE ws-alt-mm  = ext-max-y - ext-min-y
002130           COMPUTE ws-prof-mm = ext-max-z - ext-min-z
002140           IF ws-larg-mm < 0
002150              COMPUTE ws-larg-mm = ws-larg-mm * -1.
002160           IF ws-alt-mm < 0
002170              COMPUTE ws-alt-mm = ws-alt-mm * -1.
002180           IF ws-prof-mm < 0
002190              COMPUTE ws-prof-mm = ws-prof-mm * -1.
002200           COMPUTE ws-larg-m ROUNDED = ws-larg-mm / 1000
002210           COMPUTE ws-alt-m  ROUNDED = ws-alt-mm  / 1000
002220           COMPUTE ws-prof-m ROUNDED = ws-prof-mm / 1000
002230           COMPUTE ws-area-la ROUNDED = ws-larg-m * ws-alt-m
002240           COMPUTE ws-area-ap ROUNDED = ws-alt-m  * ws-prof-m
002250           COMPUTE ws-area-lp ROUNDED = ws-larg-m * ws-prof-m
002260           MOVE ws-area-la TO ws-area-maior
002270           IF ws-area-ap > ws-area-maior
002280              MOVE ws-area-ap TO ws-area-maior.
002290           IF ws-area-lp > ws-area-maior
002300              MOVE ws-area-lp TO ws-area-maior.
002310           COMPUTE ws-volume-comp ROUNDED =
002320                   ws-larg-m * ws-alt-m * ws-prof-m.
002330       0300-calcula-dims-fim. EXIT.
002340
002350      *    FAIXA VALIDA DE AREA - COMPONENTES MINUSCULOS (RESTOS
002360      *    DE CORTE) OU ENORMES (FALHA DE LEITURA DO MODELO) SAO
002370      *    DESCARTADOS ANTES DE CHEGAR AO CLASSIFICADOR.
002380       0400-filtra-area.
002390           IF ws-area-maior < 0.0100 OR ws-area-maior > 25.0000
002400              ADD 1 TO ws-qtd-rejeitados
002410           ELSE
002420              PERFORM 0500-classifica-nome
002430                  THRU 0500-classifica-nome-fim
002440              PERFORM 0600-grava-componente
002450                  THRU 0600-grava-componente-fim.
002460       0400-filtra-area-fim. EXIT.
002470
002480      *    CLASSIFICACAO POR PALAVRA-CHAVE NO NOME - SO PARA A
002490      *    ESTATISTICA DE LOTE, O REGISTRO COMPENT NAO TRANSPORTA
002500      *    O TIPO (ISSO E FEITO DEPOIS PELO CLASSIF-COB).
002510       0500-classifica-nome.
002520           MOVE ext-nome TO ws-nome-minusc
002530           INSPECT ws-nome-minusc CONVERTING
002540               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002550               TO 'abcdefghijklmnopqrstuvwxyz'
002560           MOVE SPACES TO ws-tipo-achado
002570           PERFORM 0510-testa-armario THRU 0510-testa-armario-fim
002580           IF ws-tipo-achado = SPACES
002590              PERFORM 0520-testa-despenseiro
002600                  THRU 0520-testa-despenseiro-fim.
002610           IF ws-tipo-achado = SPACES
002620              PERFORM 0530-testa-balcao THRU 0530-testa-balcao-fim.
002630           IF ws-tipo-achado = SPACES
002640              PERFORM 0540-testa-gaveteiro
002650                  THRU 0540-testa-gaveteiro-fim.
002660           IF ws-tipo-achado = SPACES
002670              PERFORM 0545-testa-prateleira
002680                  THRU 0545-testa-prateleira-fim.
002690           IF ws-tipo-achado = SPACES
002700              PERFORM 0546-testa-porta THRU 0546-testa-porta-fim.
002710           IF ws-tipo-achado = SPACES
002720              PERFORM 0547-testa-gaveta THRU 0547-testa-gaveta-fim.
002730           IF ws-tipo-achado = SPACES
002740              PERFORM 0548-testa-painel THRU 0548-testa-painel-fim.
002750           IF ws-tipo-achado = SPACES
002760              PERFORM 0549-testa-nao-marc
002770                  THRU 0549-testa-nao-marc-fim.
002780           IF ws-tipo-achado = SPACES
002790              MOVE 'ARMARIO' TO ws-tipo-achado.
002800           PERFORM 0560-soma-tipo THRU 0560-soma-tipo-fim.
002810       0500-classifica-nome-fim. EXIT.
002820
002830       0510-testa-armario.
002840           MOVE 'armario' TO ws-palavra-procurada
002850           MOVE 7 TO ws-palavra-tam
002860           PERFORM 0590-procura-palavra THRU 0590-procura-palavra-fim
002870           IF ws-achou = 'S'
002880              MOVE 'ARMARIO' TO ws-tipo-achado.
002890           IF ws-tipo-achado = SPACES
002900              MOVE 'guarda' TO ws-palavra-procurada
002910              MOVE 6 TO ws-palavra-tam
002920              PERFORM 0590-procura-palavra
002930                  THRU 0590-procura-palavra-fim
002940              IF ws-achou = 'S'
002950                 MOVE 'ARMARIO' TO ws-tipo-achado.
002960       0510-testa-armario-fim. EXIT.
002970
002980       0520-testa-despenseiro.
002990           MOVE 'despenseiro' TO ws-palavra-procurada
003000           MOVE 11 TO ws-palavra-tam
003010           PERFORM 0590-procura-palavra THRU 0590-procura-palavra-fim
003020           IF ws-achou = 'S'
003030              MOVE 'DESPENSEIRO' TO ws-tipo-achado.
003040           IF ws-tipo-achado = SPACES
003050              MOVE 'coluna' TO ws-palavra-procurada
003060              MOVE 6 TO ws-palavra-tam
003070              PERFORM 0590-procura-palavra
003080                  THRU 0590-procura-palavra-fim
003090              IF ws-achou = 'S'
003100                 MOVE 'DESPENSEIRO' TO ws-tipo-achado.
003110       0520-testa-despenseiro-fim. EXIT.
003120
003130       0530-testa-balcao.
003140           MOVE 'balcao' TO ws-palavra-procurada
003150           MOVE 6 TO ws-palavra-tam
003160           PERFORM 0590-procura-palavra THRU 0590-procura-palavra-fim
003170           IF ws-achou = 'S'
003180              MOVE 'BALCAO' TO ws-tipo-achado.
003190           IF ws-tipo-achado = SPACES
003200              MOVE 'bancada' TO ws-palavra-procurada
003210              MOVE 7 TO ws-palavra-tam
003220              PERFORM 0590-procura-palavra
003230                  THRU 0590-procura-palavra-fim
003240              IF ws-achou = 'S'
003250                 MOVE 'BALCAO' TO ws-tipo-achado.
003260       0530-testa-balcao-fim. EXIT.
003270
003280       0540-testa-gaveteiro.
003290           MOVE 'gaveteiro' TO ws-palavra-procurada
003300           MOVE 9 TO ws-palavra-tam
003310           PERFORM 0590-procura-palavra THRU 0590-procura-palavra-fim
003320           IF ws-achou = 'S'
003330              MOVE 'GAVETEIRO' TO ws-tipo-achado.
003340       0540-testa-gaveteiro-fim. EXIT.
003350
003360       0545-testa-prateleira.
003370           MOVE 'prateleira' TO ws-palavra-procurada
003380           MOVE 10 TO ws-palavra-tam
003390           PERFORM 0590-procura-palavra THRU 0590-procura-palavra-fim
003400           IF ws-achou = 'S'
003410              MOVE 'PRATELEIRA' TO ws-tipo-achado.
003420           IF ws-tipo-achado = SPACES
003430              MOVE 'estante' TO ws-palavra-procurada
003440              MOVE 7 TO ws-palavra-tam
003450              PERFORM 0590-procura-palavra
003460                  THRU 0590-procura-palavra-fim
003470              IF ws-achou = 'S'
003480                 MOVE 'PRATELEIRA' TO ws-tipo-achado.
003490       0545-testa-prateleira-fim. EXIT.
003500
003510       0546-testa-porta.
003520           MOVE 'porta' TO ws-palavra-procurada
003530           MOVE 5 TO ws-palavra-tam
003540           PERFORM 0590-procura-palavra THRU 0590-procura-palavra-fim
003550           IF ws-achou = 'S'
003560              MOVE 'PORTA' TO ws-tipo-achado.
003570       0546-testa-porta-fim. EXIT.
003580
003590       0547-testa-gaveta.
003600           MOVE 'gaveta' TO ws-palavra-procurada
003610           MOVE 6 TO ws-palavra-tam
003620           PERFORM 0590-procura-palavra THRU 0590-procura-palavra-fim
003630           IF ws-achou = 'S'
003640              MOVE 'GAVETA' TO ws-tipo-achado.
003650       0547-testa-gaveta-fim. EXIT.
003660
003670       0548-testa-painel.
003680           MOVE 'painel' TO ws-palavra-procurada
003690           MOVE 6 TO ws-palavra-tam
003700           PERFORM 0590-procura-palavra THRU 0590-procura-palavra-fim
003710           IF ws-achou = 'S'
003720              MOVE 'PAINEL' TO ws-tipo-achado.
003730       0548-testa-painel-fim. EXIT.
003740
003750      *    PALAVRAS ESTRUTURAIS E DE ELETRODOMESTICOS - SO CHEGA
003760      *    AQUI QUANDO NENHUM TIPO DE MARCENARIA FOI ACHADO.
003770       0549-testa-nao-marc.
003780           MOVE 'parede' TO ws-palavra-procurada
003790           MOVE 6 TO ws-palavra-tam
003800           PERFORM 0590-procura-palavra THRU 0590-procura-palavra-fim
003810           IF ws-achou = 'S'
003820              MOVE 'NAO-MARCENARIA' TO ws-tipo-achado.
003830           IF ws-tipo-achado = SPACES
003840              MOVE 'piso' TO ws-palavra-procurada
003850              MOVE 4 TO ws-palavra-tam
003860              PERFORM 0590-procura-palavra
003870                  THRU 0590-procura-palavra-fim
003880              IF ws-achou = 'S'
003890                 MOVE 'NAO-MARCENARIA' TO ws-tipo-achado.
003900           IF ws-tipo-achado = SPACES
003910              MOVE 'teto' TO ws-palavra-procurada
003920              MOVE 4 TO ws-palavra-tam
003930              PERFORM 0590-procura-palavra
003940                  THRU 0590-procura-palavra-fim
003950              IF ws-achou = 'S'
003960                 MOVE 'NAO-MARCENARIA' TO ws-tipo-achado.
003970           IF ws-tipo-achado = SPACES
003980              MOVE 'janela' TO ws-palavra-procurada
003990              MOVE 6 TO ws-palavra-tam
004000              PERFORM 0590-procura-palavra
004010                  THRU 0590-procura-palavra-fim
004020              IF ws-achou = 'S'
004030                 MOVE 'NAO-MARCENARIA' TO ws-tipo-achado.
004040           IF ws-tipo-achado = SPACES
004050              MOVE 'geladeira' TO ws-palavra-procurada
004060              MOVE 9 TO ws-palavra-tam
004070              PERFORM 0590-procura-palavra
004080                  THRU 0590-procura-palavra-fim
004090              IF ws-achou = 'S'
004100                 MOVE 'NAO-MARCENARIA' TO ws-tipo-achado.
004110           IF ws-tipo-achado = SPACES
004120              MOVE 'fogao' TO ws-palavra-procurada
004130              MOVE 5 TO ws-palavra-tam
004140              PERFORM 0590-procura-palavra
004150                  THRU 0590-procura-palavra-fim
004160              IF ws-achou = 'S'
004170                 MOVE 'NAO-MARCENARIA' TO ws-tipo-achado.
004171           IF ws-tipo-achado = SPACES
004172              MOVE 'microondas' TO ws-palavra-procurada
004173              MOVE 10 TO ws-palavra-tam
004174              PERFORM 0590-procura-palavra
004175                  THRU 0590-procura-palavra-fim
004176              IF ws-achou = 'S'
004177                 MOVE 'NAO-MARCENARIA' TO ws-tipo-achado.
004178           IF ws-tipo-achado = SPACES
004179              MOVE 'forno' TO ws-palavra-procurada
004181              MOVE 5 TO ws-palavra-tam
004182              PERFORM 0590-procura-palavra
004183                  THRU 0590-procura-palavra-fim
004184              IF ws-achou = 'S'
004185                 MOVE 'NAO-MARCENARIA' TO ws-tipo-achado.
004186       0549-testa-nao-marc-fim. EXIT.
004190
004200      *    ROTINA GENERICA DE PROCURA DE SUBSTRING EM
004210      *    ws-nome-minusc - USADA POR TODOS OS TESTES DE PALAVRA.
004220       0590-procura-palavra.
004230           MOVE 'N' TO ws-achou
004240           MOVE 1 TO ws-pos
004250           PERFORM 0591-testa-posicao THRU 0591-testa-posicao-fim
004260               UNTIL ws-pos > (31 - ws-palavra-tam)
004270                  OR ws-achou = 'S'.
004280       0590-procura-palavra-fim. EXIT.
004290
004300       0591-testa-posicao.
004310           IF ws-nome-minusc (ws-pos : ws-palavra-tam) =
004320              ws-palavra-procurada (1 : ws-palavra-tam)
004330              MOVE 'S' TO ws-achou
004340           ELSE
004350              ADD 1 TO ws-pos.
004360       0591-testa-posicao-fim. EXIT.
004370
004380       0560-soma-tipo.
004390           SET ws-ix-tipo TO 1
004400           SEARCH ws-tipo-elem
004410               AT END
004420                  DISPLAY 'EXTMARC - TIPO NAO TABELADO - '
004430                           ws-tipo-achado
004440               WHEN ws-tipo-cod (ws-ix-tipo) = ws-tipo-achado
004450                  ADD 1 TO ws-tipo-qtd (ws-ix-tipo).
004460       0560-soma-tipo-fim. EXIT.
004470
004480       0600-grava-componente.
004490           MOVE ext-nome          TO comp-nome
004500           MOVE ws-larg-mm        TO comp-largura
004510           MOVE ws-alt-mm         TO comp-altura
004520           MOVE ws-prof-mm        TO comp-profundidade
004530           MOVE ws-area-maior     TO comp-area
004540           MOVE ext-vertices      TO comp-vertices
004550           MOVE ext-faces         TO comp-faces
004560           MOVE SPACES            TO FILLER IN REG-COMPONENTE
004570           WRITE REG-COMPONENTE
004580           ADD 1 TO ws-qtd-gravados
004590           ADD ws-area-maior TO ws-est-area-total
004600           ADD ws-volume-comp TO ws-est-volume-total
004610           IF ws-area-maior < ws-est-area-min
004620              MOVE ws-area-maior TO ws-est-area-min.
004630           IF ws-area-maior > ws-est-area-max
004640              MOVE ws-area-maior TO ws-est-area-max.
004650       0600-grava-componente-fim. EXIT.
004660
004670      *    ESTATISTICAS FINAIS DO LOTE - VAO SO PARA O LOG DO JOB,
004680      *    NAO HA ARQUIVO DE SAIDA PROPRIO PARA ESTA ETAPA.
004690       0900-encerra.
004700           CLOSE EXTENTOS
004710           CLOSE COMPONEN
004720           IF ws-qtd-gravados > 0
004730              COMPUTE ws-area-media ROUNDED =
004740                      ws-est-area-total / ws-qtd-gravados
004750           ELSE
004760              MOVE ZERO TO ws-area-media.
004770           PERFORM 0950-acha-tipo-comum THRU 0950-acha-tipo-comum-fim
004780           DISPLAY 'EXTMARC - LIDOS..........: ' ws-qtd-lidos
004790           DISPLAY 'EXTMARC - GRAVADOS.......: ' ws-qtd-gravados
004800           DISPLAY 'EXTMARC - REJEITADOS.....: ' ws-qtd-rejeitados
004810           DISPLAY 'EXTMARC - AREA TOTAL M2..: ' ws-est-area-total
004820           DISPLAY 'EXTMARC - AREA MEDIA M2..: ' ws-area-media
004830           DISPLAY 'EXTMARC - AREA MINIMA....: ' ws-est-area-min
004840           DISPLAY 'EXTMARC - AREA MAXIMA....: ' ws-est-area-max
004850           DISPLAY 'EXTMARC - VOLUME TOTAL...: ' ws-est-volume-total
004860           DISPLAY 'EXTMARC - TIPO MAIS COMUM: '
004870                    ws-tipo-cod (ws-ix-maior)
004880           DISPLAY 'EXTMARC - DIVERSIDADE TIPOS: ' ws-diversidade.
004890       0900-encerra-fim. EXIT.
004900
004910       0950-acha-tipo-comum.
004920           SET ws-ix-maior TO 1
004930           MOVE ZERO TO ws-diversidade
004940           PERFORM 0951-compara-tipo THRU 0951-compara-tipo-fim
004950               VARYING ws-ix-tipo FROM 1 BY 1 UNTIL ws-ix-tipo > 9.
004960       0950-acha-tipo-comum-fim. EXIT.
004970
004980       0951-compara-tipo.
004990           IF ws-tipo-qtd (ws-ix-tipo) > 0
005000              ADD 1 TO ws-diversidade.
005010           IF ws-tipo-qtd (ws-ix-tipo) > ws-tipo-qtd (ws-ix-maior)
005020              SET ws-ix-maior TO ws-ix-tipo.
005030       0951-compara-tipo-fim. EXIT.
