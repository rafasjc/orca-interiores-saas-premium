000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. CLASSIF-COB.
000021       AUTHOR.        JORGE KOIKE.
000022       INSTALLATION.  CPD ORCA INTERIORES.
000023       DATE-WRITTEN.  23/02/1992.
000024       DATE-COMPILED.
000025       SECURITY.      CONFIDENCIAL.
000030      *               ORCA INTERIORES MARCENARIA LTDA
000040      *    ANALISTA         :JORGE KOIKE
000050      *    PROGRAMADOR(A)   :JORGE KOIKE
000100      *    FINALIDADE       :CLASSIFICACAO DE COMPONENTES DE
000110      *                      MARCENARIA POR NOME, GEOMETRIA,
000120      *                      DIMENSOES E COMPLEXIDADE ESTRUTURAL.
000130      *    VRS              DATA              DESCRICAO
000140      *    1.0              23/02/1992        IMPLANTACAO INICIAL
000150      *                                       (SO ANALISE SEMANTICA)
000160      *    1.1              14/08/1992        JORGE KOIKE - INCLUIDA
000170      *                                       ANALISE GEOMETRICA
000180      *                                       (TK-0066)
000190      *    1.2              02/03/1994        JORGE KOIKE - BASE DE
000200      *                                       CONHECIMENTO DIMENSIONAL
000210      *                                       (TK-0151)
000220      *    1.3              27/10/1996        FABIO - ANALISE
000230      *                                       ESTRUTURAL (FACES X
000240      *                                       VERTICES) (TK-0214)
000250      *    1.4              05/01/1998        JAMILE - COMBINACAO POR
000260      *                                       PESOS E CAP DE 0,95
000270      *                                       NA CONFIANCA (TK-0251)
000280      *    1.5              18/11/1999        ENZO - AJUSTE Y2K NAS
000290      *                                       ESTATISTICAS DE LOTE
000300      *                                       (TK-0302)
000310      *    1.6              22/05/2002        JORGE KOIKE - INSIGHTS
000320      *                                       E RECOMENDACOES DE
000330      *                                       LOTE NO ENCERRAMENTO
000340      *                                       (TK-0368)
000345      *    1.7              12/11/2004        MARCOS - TAXA DE
000346      *                                       INDEFINIDOS PASSA A
000347      *                                       SER CALCULADA SO QUANDO
000348      *                                       HOUVER COMPONENTE DE
000349      *                                       MARCENARIA NO LOTE
000350      *    1.8              24/02/2005        MARCOS - INCLUIDA A
000351      *                                       PALAVRA 'MICROONDAS' NO
000352      *                                       TESTE DE ELETRODOMES-
000353      *                                       TICO DE 0410-TESTA-NAO-
000354      *                                       MARC, PARA BATER COM A
000355      *                                       LISTA DO EXTMARC-COB
000356      *                                       (TK-0461)
000358
000360       ENVIRONMENT DIVISION.
000370       CONFIGURATION SECTION.
000380       SPECIAL-NAMES.
000390           C01 IS TOP-OF-FORM.
000400       INPUT-OUTPUT SECTION.
000410       FILE-CONTROL.
000420
000430           SELECT COMPONEN ASSIGN TO DISK
000440                           ORGANIZATION SEQUENTIAL
000450                           ACCESS MODE SEQUENTIAL
000460                           FILE STATUS status-cmp.
000470
000480           SELECT CLASSIF  ASSIGN TO DISK
000490                           ORGANIZATION SEQUENTIAL
000500                           ACCESS MODE SEQUENTIAL
000510                           FILE STATUS status-cla.
000520
000530       DATA DIVISION.
000540       FILE SECTION.
000550
000560       FD  COMPONEN
000570           LABEL RECORD STANDARD
000580           VALUE OF FILE-ID 'compent.dat'
000590           RECORD CONTAINS 80 CHARACTERS.
000600
000610       01  REG-COMPONENTE.
000620           05  comp-nome               PIC X(30).
000630           05  comp-largura            PIC 9(05).
000640           05  comp-altura             PIC 9(05).
000650           05  comp-profundidade       PIC 9(05).
000660           05  comp-area               PIC 9(03)V9(04).
000670           05  comp-vertices           PIC 9(05).
000680           05  comp-faces              PIC 9(05).
000690           05  FILLER                  PIC X(18).
000695       01  REG-COMPONENTE-R REDEFINES REG-COMPONENTE
000698                                     PIC X(80).
000700
000710       FD  CLASSIF
000720           LABEL RECORD STANDARD
000730           VALUE OF FILE-ID 'classif.dat'
000740           RECORD CONTAINS 132 CHARACTERS.
000750
000760       01  REG-CLASSIF.
000770           05  cr-nome                 PIC X(30).
000780           05  cr-tipo                 PIC X(14).
000790           05  cr-confianca            PIC 9V999.
000800           05  cr-motivo               PIC X(60).
000810           05  FILLER                  PIC X(24) VALUE SPACES.
000820
000830       WORKING-STORAGE SECTION.
000840       01  status-cmp                 PIC X(02) VALUE SPACES.
000850       01  status-cla                 PIC X(02) VALUE SPACES.
000860
000870       01  ws-palavra-tam              PIC 9(02) COMP VALUE ZERO.
000880       01  ws-pos                     PIC 9(02) COMP VALUE ZERO.
000890       01  ws-achou                   PIC X VALUE 'N'.
000900       01  ws-nome-minusc             PIC X(30).
000910       01  ws-palavra-procurada       PIC X(14) VALUE SPACES.
000920
000930       01  ws-valido                  PIC X VALUE 'S'.
000940       01  ws-motivo-invalido         PIC X(40) VALUE SPACES.
000950
000960       01  ws-dims-m.
000970           05  ws-larg-m              PIC S9(03)V9(03) COMP-3.
000980           05  ws-alt-m               PIC S9(03)V9(03) COMP-3.
000990           05  ws-prof-m              PIC S9(03)V9(03) COMP-3.
001000       01  ws-dims-m-r REDEFINES ws-dims-m
001010                                     PIC 9(23) COMP-3.
001020
001030       01  ws-volume                 PIC S9(03)V9(04) COMP-3.
001040       01  ws-densidade               PIC S9(03)V9(04) COMP-3.
001050       01  ws-razao-hw                PIC S9(03)V9(03) COMP-3.
001060       01  ws-razao-dw                PIC S9(03)V9(03) COMP-3.
001070       01  ws-maior-dim               PIC S9(05) COMP-3.
001080       01  ws-menor-dim               PIC S9(05) COMP-3.
001090       01  ws-razao-maxmin            PIC S9(05)V9(02) COMP-3.
001100
001110       01  ws-resultado-semantica.
001120           05  ws-sem-tipo            PIC X(14) VALUE SPACES.
001130           05  ws-sem-conf            PIC S9V999 COMP-3 VALUE ZERO.
001140       01  ws-resultado-geometrica.
001150           05  ws-geo-tipo            PIC X(14) VALUE SPACES.
001160           05  ws-geo-conf            PIC S9V999 COMP-3 VALUE ZERO.
001170       01  ws-resultado-dimensional.
001180           05  ws-dim-tipo            PIC X(14) VALUE SPACES.
001190           05  ws-dim-conf            PIC S9V999 COMP-3 VALUE ZERO.
001200       01  ws-resultado-estrutural.
001210           05  ws-est-tipo            PIC X(08) VALUE SPACES.
001220           05  ws-est-conf            PIC S9V999 COMP-3 VALUE ZERO.
001230       01  ws-razao-fv                PIC S9(03)V9(02) COMP-3.
001240
001250       01  ws-tipo-final              PIC X(14) VALUE SPACES.
001260       01  ws-conf-final              PIC S9V999 COMP-3 VALUE ZERO.
001270       01  ws-melhor-score            PIC S9V999 COMP-3 VALUE ZERO.
001280
001290      *    BASE DE CONHECIMENTO DIMENSIONAL - UMA LINHA POR TIPO,
001300      *    CARGA FEITA EM 0060-CARREGA-BASE. O PESO DOS VOTOS DE
001310      *    CADA TIPO (kb-voto-total) E ZERADO A CADA COMPONENTE.
001320       01  ws-base-conhecimento.
001330           05  ws-kb-elem OCCURS 7 TIMES
001340                          INDEXED BY ws-ix-kb.
001350               10  kb-tipo-cod        PIC X(14).
001360               10  kb-larg-min        PIC 9(05) COMP.
001370               10  kb-larg-max        PIC 9(05) COMP.
001380               10  kb-alt-min         PIC 9(05) COMP.
001390               10  kb-alt-max         PIC 9(05) COMP.
001400               10  kb-prof-min        PIC 9(05) COMP.
001410               10  kb-prof-max        PIC 9(05) COMP.
001420               10  kb-hw-min          PIC 9(02)V9(03) COMP-3.
001430               10  kb-hw-max          PIC 9(02)V9(03) COMP-3.
001440               10  kb-dw-min          PIC 9(02)V9(03) COMP-3.
001450               10  kb-dw-max          PIC 9(02)V9(03) COMP-3.
001460               10  kb-area-min        PIC 9(02)V9(03) COMP-3.
001470               10  kb-area-max        PIC 9(02)V9(03) COMP-3.
001480               10  kb-vol-min         PIC 9(02)V9(03) COMP-3.
001490               10  kb-vol-max         PIC 9(02)V9(03) COMP-3.
001500               10  kb-tem-volume      PIC X VALUE 'S'.
001510               10  kb-score           PIC S9V999 COMP-3.
001520               10  kb-qtd-lote        PIC 9(05) COMP.
001530
001540       01  ws-contador-dims           PIC 9(01) COMP VALUE ZERO.
001550       01  ws-contador-razoes         PIC 9(01) COMP VALUE ZERO.
001560
001570      *    ESTATISTICA DE LOTE
001580       01  ws-estatistica-lote.
001590           05  ws-qtd-total           PIC 9(05) COMP VALUE ZERO.
001600           05  ws-qtd-valido          PIC 9(05) COMP VALUE ZERO.
001610           05  ws-qtd-invalido        PIC 9(05) COMP VALUE ZERO.
001620           05  ws-qtd-joinery         PIC 9(05) COMP VALUE ZERO.
001630           05  ws-qtd-naomarc         PIC 9(05) COMP VALUE ZERO.
001640           05  ws-qtd-indefinido      PIC 9(05) COMP VALUE ZERO.
001650       01  ws-estatistica-lote-r REDEFINES ws-estatistica-lote
001660                                         PIC X(24).
001670       01  ws-soma-confianca          PIC S9(07)V999 COMP-3 VALUE ZERO.
001680       01  ws-confianca-media         PIC S9V999 COMP-3 VALUE ZERO.
001690       01  ws-taxa-valido             PIC S9V999 COMP-3 VALUE ZERO.
001700       01  ws-taxa-joinery            PIC S9V999 COMP-3 VALUE ZERO.
001710       01  ws-taxa-indef              PIC S9V999 COMP-3 VALUE ZERO.
001715       01  ws-motivo-base             PIC X(60) VALUE SPACES.
001720
001730       PROCEDURE DIVISION.
001740
001750       0010-inicio.
001760           PERFORM 0060-carrega-base THRU 0060-carrega-base-fim
001770           PERFORM 0100-abre-arqs THRU 0100-abre-arqs-fim.
001775           IF status-cmp NOT = '10'
001778               PERFORM 0200-le-componente THRU 0200-le-componente-fim.
001800           PERFORM 0950-encerra THRU 0950-encerra-fim
001810           STOP RUN.
001820
001830      *    CARGA DA BASE DE CONHECIMENTO - LARGURA/ALTURA/PROF EM
001840      *    MM, RAZOES E AREA/VOLUME EM M - MESMA TABELA DO SPEC.
001850       0060-carrega-base.
001860           MOVE 'ARMARIO'       TO kb-tipo-cod (1)
001870           MOVE 400  TO kb-larg-min (1)    MOVE 1200 TO kb-larg-max (1)
001880           MOVE 600  TO kb-alt-min (1)     MOVE 2400 TO kb-alt-max (1)
001890           MOVE 300  TO kb-prof-min (1)    MOVE 600  TO kb-prof-max (1)
001900           MOVE 0.5  TO kb-hw-min (1)      MOVE 4.0  TO kb-hw-max (1)
001910           MOVE 0.25 TO kb-dw-min (1)      MOVE 1.5  TO kb-dw-max (1)
001920           MOVE 0.5  TO kb-area-min (1)    MOVE 8.0  TO kb-area-max (1)
001930           MOVE 0.1  TO kb-vol-min (1)     MOVE 3.0  TO kb-vol-max (1)
001940           MOVE 'S'  TO kb-tem-volume (1)
001950
001960           MOVE 'DESPENSEIRO'   TO kb-tipo-cod (2)
001970           MOVE 300  TO kb-larg-min (2)    MOVE 1000 TO kb-larg-max (2)
001980           MOVE 1800 TO kb-alt-min (2)     MOVE 2600 TO kb-alt-max (2)
001990           MOVE 300  TO kb-prof-min (2)    MOVE 600  TO kb-prof-max (2)
002000           MOVE 1.8  TO kb-hw-min (2)      MOVE 8.0  TO kb-hw-max (2)
002010           MOVE 0.3  TO kb-dw-min (2)      MOVE 2.0  TO kb-dw-max (2)
002020           MOVE 1.0  TO kb-area-min (2)    MOVE 6.0  TO kb-area-max (2)
002030           MOVE 0.5  TO kb-vol-min (2)     MOVE 4.0  TO kb-vol-max (2)
002040           MOVE 'S'  TO kb-tem-volume (2)
002050
002060           MOVE 'BALCAO'        TO kb-tipo-cod (3)
002070           MOVE 300  TO kb-larg-min (3)    MOVE 1200 TO kb-larg-max (3)
002080           MOVE 700  TO kb-alt-min (3)     MOVE 900  TO kb-alt-max (3)
002090           MOVE 400  TO kb-prof-min (3)    MOVE 700  TO kb-prof-max (3)
002100           MOVE 0.3  TO kb-hw-min (3)      MOVE 2.0  TO kb-hw-max (3)
002110           MOVE 0.5  TO kb-dw-min (3)      MOVE 2.0  TO kb-dw-max (3)
002120           MOVE 0.3  TO kb-area-min (3)    MOVE 3.0  TO kb-area-max (3)
002130           MOVE 0.2  TO kb-vol-min (3)     MOVE 2.0  TO kb-vol-max (3)
002140           MOVE 'S'  TO kb-tem-volume (3)
002150
002160           MOVE 'GAVETEIRO'     TO kb-tipo-cod (4)
002170           MOVE 300  TO kb-larg-min (4)    MOVE 800  TO kb-larg-max (4)
002180           MOVE 200  TO kb-alt-min (4)     MOVE 800  TO kb-alt-max (4)
002190           MOVE 300  TO kb-prof-min (4)    MOVE 600  TO kb-prof-max (4)
002200           MOVE 0.25 TO kb-hw-min (4)      MOVE 2.0  TO kb-hw-max (4)
002210           MOVE 0.5  TO kb-dw-min (4)      MOVE 2.0  TO kb-dw-max (4)
002220           MOVE 0.2  TO kb-area-min (4)    MOVE 2.0  TO kb-area-max (4)
002230           MOVE 0.1  TO kb-vol-min (4)     MOVE 1.0  TO kb-vol-max (4)
002240           MOVE 'S'  TO kb-tem-volume (4)
002250
002260           MOVE 'PRATELEIRA'    TO kb-tipo-cod (5)
002270           MOVE 200  TO kb-larg-min (5)    MOVE 1200 TO kb-larg-max (5)
002280           MOVE 15   TO kb-alt-min (5)     MOVE 50   TO kb-alt-max (5)
002290           MOVE 200  TO kb-prof-min (5)    MOVE 600  TO kb-prof-max (5)
002300           MOVE 0.01 TO kb-hw-min (5)      MOVE 0.25 TO kb-hw-max (5)
002310           MOVE 0.2  TO kb-dw-min (5)      MOVE 3.0  TO kb-dw-max (5)
002320           MOVE 0.1  TO kb-area-min (5)    MOVE 2.0  TO kb-area-max (5)
002330           MOVE ZERO TO kb-vol-min (5)     MOVE ZERO TO kb-vol-max (5)
002340           MOVE 'N'  TO kb-tem-volume (5)
002350
002360           MOVE 'PORTA'         TO kb-tipo-cod (6)
002370           MOVE 300  TO kb-larg-min (6)    MOVE 800  TO kb-larg-max (6)
002380           MOVE 400  TO kb-alt-min (6)     MOVE 2000 TO kb-alt-max (6)
002390           MOVE 15   TO kb-prof-min (6)    MOVE 25   TO kb-prof-max (6)
002400           MOVE 1.0  TO kb-hw-min (6)      MOVE 6.0  TO kb-hw-max (6)
002410           MOVE 0.02 TO kb-dw-min (6)      MOVE 0.1  TO kb-dw-max (6)
002420           MOVE 0.2  TO kb-area-min (6)    MOVE 1.5  TO kb-area-max (6)
002430           MOVE 0.005 TO kb-vol-min (6)    MOVE 0.05 TO kb-vol-max (6)
002440           MOVE 'S'  TO kb-tem-volume (6)
002450
002460           MOVE 'GAVETA'        TO kb-tipo-cod (7)
002470           MOVE 200  TO kb-larg-min (7)    MOVE 800  TO kb-larg-max (7)
002480           MOVE 80   TO kb-alt-min (7)     MOVE 300  TO kb-alt-max (7)
002490           MOVE 300  TO kb-prof-min (7)    MOVE 600  TO kb-prof-max (7)
002500           MOVE 0.1  TO kb-hw-min (7)      MOVE 1.5  TO kb-hw-max (7)
002510           MOVE 0.5  TO kb-dw-min (7)      MOVE 3.0  TO kb-dw-max (7)
002520           MOVE 0.1  TO kb-area-min (7)    MOVE 1.5  TO kb-area-max (7)
002530           MOVE 0.05 TO kb-vol-min (7)     MOVE 0.5  TO kb-vol-max (7)
002540           MOVE 'S'  TO kb-tem-volume (7)
002550
002560           PERFORM 0065-zera-qtd-lote THRU 0065-zera-qtd-lote-fim
002570               VARYING ws-ix-kb FROM 1 BY 1 UNTIL ws-ix-kb > 7.
002580       0060-carrega-base-fim. EXIT.
002590
002600       0065-zera-qtd-lote.
002610           MOVE ZERO TO kb-qtd-lote (ws-ix-kb).
002620       0065-zera-qtd-lote-fim. EXIT.
002630
002640       0100-abre-arqs.
002650           OPEN INPUT COMPONEN
002660           IF status-cmp NOT = '00'
002670              DISPLAY 'CLASSIF - COMPENT.DAT NAO ENCONTRADO - '
002680                       status-cmp
002690              STOP RUN.
002700           OPEN OUTPUT CLASSIF
002710           IF status-cla NOT = '00'
002720              DISPLAY 'CLASSIF - CLASSIF.DAT NAO ABERTO - '
002730                       status-cla
002740              CLOSE COMPONEN
002750              STOP RUN.
002760           READ COMPONEN
002770               AT END MOVE '10' TO status-cmp.
002780       0100-abre-arqs-fim. EXIT.
002790
002800       0200-le-componente.
002810           ADD 1 TO ws-qtd-total
002820           PERFORM 0300-valida THRU 0300-valida-fim
002830           IF ws-valido = 'N'
002840              PERFORM 0920-grava-invalido
002850                  THRU 0920-grava-invalido-fim
002860           ELSE
002870              PERFORM 0400-semantica THRU 0400-semantica-fim
002880              PERFORM 0500-geometrica THRU 0500-geometrica-fim
002890              PERFORM 0600-dimensional THRU 0600-dimensional-fim
002900              PERFORM 0700-estrutural THRU 0700-estrutural-fim
002910              PERFORM 0800-combina THRU 0800-combina-fim
002920              PERFORM 0900-grava-classif THRU 0900-grava-classif-fim.
002930           READ COMPONEN
002940               AT END MOVE '10' TO status-cmp.
002945           IF status-cmp NOT = '10'
002947               GO TO 0200-le-componente.
002950       0200-le-componente-fim. EXIT.
002960
002970      *    REJEITA POR BBOX FORA DA FAIXA, AREA FORA DA FAIXA,
002980      *    RAZAO MAX/MIN DAS DIMENSOES OU DENSIDADE FORA DA FAIXA.
002990       0300-valida.
003000           MOVE 'S' TO ws-valido
003010           MOVE SPACES TO ws-motivo-invalido
003020           IF comp-largura > 5000 OR comp-largura < 10
003030              OR comp-altura > 5000 OR comp-altura < 10
003040              OR comp-profundidade > 5000 OR comp-profundidade < 10
003050              MOVE 'N' TO ws-valido
003060              MOVE 'DIMENSAO FORA DA FAIXA 10-5000MM' TO
003070                   ws-motivo-invalido.
003080           IF ws-valido = 'S' AND
003085              (comp-area > 25.0000 OR comp-area < 0.0100)
003090              MOVE 'N' TO ws-valido
003100              MOVE 'AREA FORA DA FAIXA 0,01-25,0 M2' TO
003110                   ws-motivo-invalido.
003120           IF ws-valido = 'S'
003130              MOVE comp-largura TO ws-maior-dim
003140              MOVE comp-largura TO ws-menor-dim
003150              IF comp-altura > ws-maior-dim
003160                 MOVE comp-altura TO ws-maior-dim.
003170           IF ws-valido = 'S' AND comp-altura < ws-menor-dim
003180              MOVE comp-altura TO ws-menor-dim.
003190           IF ws-valido = 'S' AND comp-profundidade > ws-maior-dim
003200              MOVE comp-profundidade TO ws-maior-dim.
003210           IF ws-valido = 'S' AND comp-profundidade < ws-menor-dim
003220              MOVE comp-profundidade TO ws-menor-dim.
003230           IF ws-valido = 'S'
003240              COMPUTE ws-razao-maxmin ROUNDED =
003250                      ws-maior-dim / ws-menor-dim
003260              IF ws-razao-maxmin > 100
003270                 MOVE 'N' TO ws-valido
003280                 MOVE 'RAZAO MAX/MIN DE DIMENSAO ACIMA DE 100' TO
003290                      ws-motivo-invalido.
003300           IF ws-valido = 'S'
003310              COMPUTE ws-larg-m ROUNDED = comp-largura / 1000
003320              COMPUTE ws-alt-m  ROUNDED = comp-altura  / 1000
003330              COMPUTE ws-prof-m ROUNDED = comp-profundidade / 1000
003340              COMPUTE ws-volume ROUNDED =
003350                      ws-larg-m * ws-alt-m * ws-prof-m
003360              IF comp-area > ZERO
003370                 COMPUTE ws-densidade ROUNDED =
003380                         ws-volume / comp-area
003390                 IF ws-densidade < 0.1000 OR ws-densidade > 2.0000
003400                    MOVE 'N' TO ws-valido
003410                    MOVE 'DENSIDADE FORA DA FAIXA 0,1-2,0' TO
003420                         ws-motivo-invalido.
003430       0300-valida-fim. EXIT.
003440
003450      *    GRAVA O REGISTRO INVALIDO SEM PASSAR PELAS DEMAIS
003460      *    ANALISES - CONFIANCA ZERO.
003470       0920-grava-invalido.
003480           MOVE comp-nome       TO cr-nome
003490           MOVE 'INVALIDO'      TO cr-tipo
003500           MOVE ZERO            TO cr-confianca
003510           MOVE ws-motivo-invalido TO cr-motivo
003530           WRITE REG-CLASSIF
003540           ADD 1 TO ws-qtd-invalido.
003550       0920-grava-invalido-fim. EXIT.
003560
003570      *    ANALISE SEMANTICA - PALAVRAS-CHAVE NO NOME DO
003580      *    COMPONENTE, MINUSCULAS PARA COMPARACAO.
003590       0400-semantica.
003600           MOVE comp-nome TO ws-nome-minusc
003610           INSPECT ws-nome-minusc CONVERTING
003620               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003630               TO 'abcdefghijklmnopqrstuvwxyz'
003640           MOVE SPACES TO ws-sem-tipo
003650           PERFORM 0410-testa-nao-marc THRU 0410-testa-nao-marc-fim
003660           IF ws-sem-tipo = SPACES
003670              PERFORM 0420-testa-tipo-especif
003680                  THRU 0420-testa-tipo-especif-fim.
003690           IF ws-sem-tipo = SPACES
003700              PERFORM 0430-testa-generico
003710                  THRU 0430-testa-generico-fim.
003720           IF ws-sem-tipo = SPACES
003730              MOVE 'INDEFINIDO' TO ws-sem-tipo
003740              MOVE 0.100 TO ws-sem-conf.
003750       0400-semantica-fim. EXIT.
003760
003770       0410-testa-nao-marc.
003780           MOVE 'parede'    TO ws-palavra-procurada MOVE 6 TO
003790                ws-palavra-tam
003800           PERFORM 0490-procura-palavra
003810               THRU 0490-procura-palavra-fim
003820           IF ws-achou = 'S' MOVE 'NAO-MARCENARIA' TO ws-sem-tipo.
003830           IF ws-sem-tipo = SPACES
003840              MOVE 'piso' TO ws-palavra-procurada
003850              MOVE 4 TO ws-palavra-tam
003860              PERFORM 0490-procura-palavra
003870                  THRU 0490-procura-palavra-fim
003880              IF ws-achou = 'S'
003890                 MOVE 'NAO-MARCENARIA' TO ws-sem-tipo.
003900           IF ws-sem-tipo = SPACES
003910              MOVE 'teto' TO ws-palavra-procurada
003920              MOVE 4 TO ws-palavra-tam
003930              PERFORM 0490-procura-palavra
003940                  THRU 0490-procura-palavra-fim
003950              IF ws-achou = 'S'
003960                 MOVE 'NAO-MARCENARIA' TO ws-sem-tipo.
003970           IF ws-sem-tipo = SPACES
003980              MOVE 'janela' TO ws-palavra-procurada
003990              MOVE 6 TO ws-palavra-tam
004000              PERFORM 0490-procura-palavra
004010                  THRU 0490-procura-palavra-fim
004020              IF ws-achou = 'S'
004030                 MOVE 'NAO-MARCENARIA' TO ws-sem-tipo.
004040           IF ws-sem-tipo = SPACES
004050              MOVE 'geladeira' TO ws-palavra-procurada
004060              MOVE 9 TO ws-palavra-tam
004070              PERFORM 0490-procura-palavra
004080                  THRU 0490-procura-palavra-fim
004090              IF ws-achou = 'S'
004100                 MOVE 'NAO-MARCENARIA' TO ws-sem-tipo.
004110           IF ws-sem-tipo = SPACES
004120              MOVE 'fogao' TO ws-palavra-procurada
004130              MOVE 5 TO ws-palavra-tam
004140              PERFORM 0490-procura-palavra
004150                  THRU 0490-procura-palavra-fim
004160              IF ws-achou = 'S'
004170                 MOVE 'NAO-MARCENARIA' TO ws-sem-tipo.
004180           IF ws-sem-tipo = SPACES
004190              MOVE 'forno' TO ws-palavra-procurada
004200              MOVE 5 TO ws-palavra-tam
004210              PERFORM 0490-procura-palavra
004220                  THRU 0490-procura-palavra-fim
004230              IF ws-achou = 'S'
004240                 MOVE 'NAO-MARCENARIA' TO ws-sem-tipo.
004241           IF ws-sem-tipo = SPACES
004242              MOVE 'microondas' TO ws-palavra-procurada
004243              MOVE 10 TO ws-palavra-tam
004244              PERFORM 0490-procura-palavra
004245                  THRU 0490-procura-palavra-fim
004246              IF ws-achou = 'S'
004247                 MOVE 'NAO-MARCENARIA' TO ws-sem-tipo.
004250           IF ws-sem-tipo NOT = SPACES
004260              MOVE 0.900 TO ws-sem-conf.
004270       0410-testa-nao-marc-fim. EXIT.
004280
004290      *    PALAVRA DE TIPO ESPECIFICO - BUSCA NA PROPRIA BASE DE
004300      *    CONHECIMENTO, UMA PALAVRA REPRESENTATIVA POR TIPO, NA
004310      *    MESMA ORDEM DO QUADRO DO SPEC.
004320       0420-testa-tipo-especif.
004330           MOVE 'armario' TO ws-palavra-procurada MOVE 7 TO
004340                ws-palavra-tam
004350           PERFORM 0490-procura-palavra THRU 0490-procura-palavra-fim
004360           IF ws-achou = 'S' MOVE 'ARMARIO' TO ws-sem-tipo.
004370           IF ws-sem-tipo = SPACES
004380              MOVE 'guarda' TO ws-palavra-procurada
004390              MOVE 6 TO ws-palavra-tam
004400              PERFORM 0490-procura-palavra
004410                  THRU 0490-procura-palavra-fim
004420              IF ws-achou = 'S' MOVE 'ARMARIO' TO ws-sem-tipo.
004430           IF ws-sem-tipo = SPACES
004440              MOVE 'despenseiro' TO ws-palavra-procurada
004450              MOVE 11 TO ws-palavra-tam
004460              PERFORM 0490-procura-palavra
004470                  THRU 0490-procura-palavra-fim
004480              IF ws-achou = 'S' MOVE 'DESPENSEIRO' TO ws-sem-tipo.
004490           IF ws-sem-tipo = SPACES
004500              MOVE 'coluna' TO ws-palavra-procurada
004510              MOVE 6 TO ws-palavra-tam
004520              PERFORM 0490-procura-palavra
004530                  THRU 0490-procura-palavra-fim
004540              IF ws-achou = 'S' MOVE 'DESPENSEIRO' TO ws-sem-tipo.
004550           IF ws-sem-tipo = SPACES
004560              MOVE 'balcao' TO ws-palavra-procurada
004570              MOVE 6 TO ws-palavra-tam
004580              PERFORM 0490-procura-palavra
004590                  THRU 0490-procura-palavra-fim
004600              IF ws-achou = 'S' MOVE 'BALCAO' TO ws-sem-tipo.
004610           IF ws-sem-tipo = SPACES
004620              MOVE 'bancada' TO ws-palavra-procurada
004630              MOVE 7 TO ws-palavra-tam
004640              PERFORM 0490-procura-palavra
004650                  THRU 0490-procura-palavra-fim
004660              IF ws-achou = 'S' MOVE 'BALCAO' TO ws-sem-tipo.
004670           IF ws-sem-tipo = SPACES
004680              MOVE 'gaveteiro' TO ws-palavra-procurada
004690              MOVE 9 TO ws-palavra-tam
004700              PERFORM 0490-procura-palavra
004710                  THRU 0490-procura-palavra-fim
004720              IF ws-achou = 'S' MOVE 'GAVETEIRO' TO ws-sem-tipo.
004730           IF ws-sem-tipo = SPACES
004740              MOVE 'prateleira' TO ws-palavra-procurada
004750              MOVE 10 TO ws-palavra-tam
004760              PERFORM 0490-procura-palavra
004770                  THRU 0490-procura-palavra-fim
004780              IF ws-achou = 'S' MOVE 'PRATELEIRA' TO ws-sem-tipo.
004790           IF ws-sem-tipo = SPACES
004800              MOVE 'estante' TO ws-palavra-procurada
004810              MOVE 7 TO ws-palavra-tam
004820              PERFORM 0490-procura-palavra
004830                  THRU 0490-procura-palavra-fim
004840              IF ws-achou = 'S' MOVE 'PRATELEIRA' TO ws-sem-tipo.
004850           IF ws-sem-tipo = SPACES
004860              MOVE 'porta' TO ws-palavra-procurada
004870              MOVE 5 TO ws-palavra-tam
004880              PERFORM 0490-procura-palavra
004890                  THRU 0490-procura-palavra-fim
004900              IF ws-achou = 'S' MOVE 'PORTA' TO ws-sem-tipo.
004910           IF ws-sem-tipo = SPACES
004920              MOVE 'gaveta' TO ws-palavra-procurada
004930              MOVE 6 TO ws-palavra-tam
004940              PERFORM 0490-procura-palavra
004950                  THRU 0490-procura-palavra-fim
004960              IF ws-achou = 'S' MOVE 'GAVETA' TO ws-sem-tipo.
004970           IF ws-sem-tipo NOT = SPACES
004980              MOVE 0.800 TO ws-sem-conf.
004990       0420-testa-tipo-especif-fim. EXIT.
005000
005010      *    PALAVRA GENERICA DE MARCENARIA SEM TIPO ESPECIFICO.
005020       0430-testa-generico.
005030           MOVE 'movel' TO ws-palavra-procurada MOVE 5 TO
005040                ws-palavra-tam
005050           PERFORM 0490-procura-palavra THRU 0490-procura-palavra-fim
005060           IF ws-achou = 'S' MOVE 'ARMARIO' TO ws-sem-tipo.
005070           IF ws-sem-tipo = SPACES
005080              MOVE 'marcenaria' TO ws-palavra-procurada
005090              MOVE 10 TO ws-palavra-tam
005100              PERFORM 0490-procura-palavra
005110                  THRU 0490-procura-palavra-fim
005120              IF ws-achou = 'S' MOVE 'ARMARIO' TO ws-sem-tipo.
005130           IF ws-sem-tipo NOT = SPACES
005140              MOVE 0.500 TO ws-sem-conf.
005150       0430-testa-generico-fim. EXIT.
005160
005170      *    ROTINA GENERICA DE PROCURA DE SUBSTRING.
005180       0490-procura-palavra.
005190           MOVE 'N' TO ws-achou
005200           MOVE 1 TO ws-pos
005210           PERFORM 0491-testa-posicao THRU 0491-testa-posicao-fim
005220               UNTIL ws-pos > (31 - ws-palavra-tam)
005230                  OR ws-achou = 'S'.
005240       0490-procura-palavra-fim. EXIT.
005250
005260       0491-testa-posicao.
005270           IF ws-nome-minusc (ws-pos : ws-palavra-tam) =
005280              ws-palavra-procurada (1 : ws-palavra-tam)
005290              MOVE 'S' TO ws-achou
005300           ELSE
005310              ADD 1 TO ws-pos.
005320       0491-testa-posicao-fim. EXIT.
005330
005340      *    ANALISE GEOMETRICA - 5 PADROES, NA ORDEM DO SPEC. O
005350      *    PRIMEIRO QUE BATER GANHA, CONFIANCA FIXA EM 0,7.
005360       0500-geometrica.
005370           MOVE SPACES TO ws-geo-tipo
005380           IF ws-menor-dim * 20 < ws-maior-dim
005390              MOVE 'PRATELEIRA' TO ws-geo-tipo.
005400           IF ws-geo-tipo = SPACES AND comp-altura > 1800
005410              MOVE 'DESPENSEIRO' TO ws-geo-tipo.
005420           IF ws-geo-tipo = SPACES AND comp-altura >= 700
005430              AND comp-altura <= 900
005440              MOVE 'BALCAO' TO ws-geo-tipo.
005450           IF ws-geo-tipo = SPACES AND comp-altura < 400
005460              MOVE 'GAVETA' TO ws-geo-tipo.
005470           IF ws-geo-tipo = SPACES
005480              AND comp-profundidade > comp-altura
005490              AND comp-largura > comp-altura
005500              MOVE 'GAVETA' TO ws-geo-tipo.
005510           IF ws-geo-tipo = SPACES
005520              MOVE 'INDEFINIDO' TO ws-geo-tipo
005530              MOVE 0.200 TO ws-geo-conf
005540           ELSE
005550              MOVE 0.700 TO ws-geo-conf.
005560       0500-geometrica-fim. EXIT.
005570
005580      *    ANALISE DIMENSIONAL - PONTUACAO CONTRA A BASE DE
005590      *    CONHECIMENTO, MELHOR TIPO COM SCORE > 0,3 GANHA.
005600       0600-dimensional.
005610           MOVE SPACES TO ws-dim-tipo
005620           MOVE ZERO TO ws-melhor-score
005630           PERFORM 0610-pontua-tipo THRU 0610-pontua-tipo-fim
005640               VARYING ws-ix-kb FROM 1 BY 1 UNTIL ws-ix-kb > 7
005650           IF ws-dim-tipo = SPACES
005660              MOVE 'INDEFINIDO' TO ws-dim-tipo
005670              MOVE 0.100 TO ws-dim-conf
005680           ELSE
005690              MOVE ws-melhor-score TO ws-dim-conf
005700              IF ws-dim-conf > 0.900
005710                 MOVE 0.900 TO ws-dim-conf.
005720       0600-dimensional-fim. EXIT.
005730
005740       0610-pontua-tipo.
005750           MOVE ZERO TO ws-contador-dims
005760           MOVE ZERO TO ws-contador-razoes
005770           MOVE ZERO TO kb-score (ws-ix-kb)
005780           IF comp-largura >= kb-larg-min (ws-ix-kb)
005790              AND comp-largura <= kb-larg-max (ws-ix-kb)
005800              ADD 1 TO ws-contador-dims.
005810           IF comp-altura >= kb-alt-min (ws-ix-kb)
005820              AND comp-altura <= kb-alt-max (ws-ix-kb)
005830              ADD 1 TO ws-contador-dims.
005840           IF comp-profundidade >= kb-prof-min (ws-ix-kb)
005850              AND comp-profundidade <= kb-prof-max (ws-ix-kb)
005860              ADD 1 TO ws-contador-dims.
005870           COMPUTE ws-razao-hw ROUNDED = comp-altura / comp-largura
005880           COMPUTE ws-razao-dw ROUNDED =
005890                   comp-profundidade / comp-largura
005900           IF ws-razao-hw >= kb-hw-min (ws-ix-kb)
005910              AND ws-razao-hw <= kb-hw-max (ws-ix-kb)
005920              ADD 1 TO ws-contador-razoes.
005930           IF ws-razao-dw >= kb-dw-min (ws-ix-kb)
005940              AND ws-razao-dw <= kb-dw-max (ws-ix-kb)
005950              ADD 1 TO ws-contador-razoes.
005960           COMPUTE kb-score (ws-ix-kb) ROUNDED =
005970                   (ws-contador-dims / 3) * 0.4
005980                 + (ws-contador-razoes / 2) * 0.3
005990           IF comp-area >= kb-area-min (ws-ix-kb)
006000              AND comp-area <= kb-area-max (ws-ix-kb)
006010              ADD 0.2 TO kb-score (ws-ix-kb).
006020           IF kb-tem-volume (ws-ix-kb) = 'S'
006030              AND ws-volume >= kb-vol-min (ws-ix-kb)
006040              AND ws-volume <= kb-vol-max (ws-ix-kb)
006050              ADD 0.1 TO kb-score (ws-ix-kb).
006060           IF kb-score (ws-ix-kb) > 0.300
006070              AND kb-score (ws-ix-kb) > ws-melhor-score
006080              MOVE kb-score (ws-ix-kb) TO ws-melhor-score
006090              MOVE kb-tipo-cod (ws-ix-kb) TO ws-dim-tipo.
006100       0610-pontua-tipo-fim. EXIT.
006110
006120      *    ANALISE ESTRUTURAL - SO ALIMENTA A COMPLEXIDADE, NAO
006130      *    ENTRA NA VOTACAO DO TIPO.
006140       0700-estrutural.
006150           IF comp-vertices > 0
006160              COMPUTE ws-razao-fv ROUNDED =
006170                      comp-faces / comp-vertices
006180           ELSE
006190              MOVE ZERO TO ws-razao-fv.
006200           IF ws-razao-fv > 3.00
006210              MOVE 'COMPLEXO' TO ws-est-tipo
006220              MOVE 0.600 TO ws-est-conf
006230           ELSE
006240              IF ws-razao-fv > 1.50
006250                 MOVE 'MEDIO' TO ws-est-tipo
006260                 MOVE 0.500 TO ws-est-conf
006270              ELSE
006280                 MOVE 'SIMPLES' TO ws-est-tipo
006290                 MOVE 0.400 TO ws-est-conf.
006300       0700-estrutural-fim. EXIT.
006310
006320      *    COMBINACAO POR PESOS - GEOMETRICA 0,4 / DIMENSIONAL 0,3
006330      *    / SEMANTICA 0,2. NAO-MARCENARIA DA SEMANTICA VENCE DE
006340      *    CARA. SEM CANDIDATO CONCRETO, INDEFINIDO CONF 0,2.
006350       0800-combina.
006360           IF ws-sem-tipo = 'NAO-MARCENARIA'
006370              MOVE 'NAO-MARCENARIA' TO ws-tipo-final
006380              MOVE ws-sem-conf TO ws-conf-final
006390           ELSE
006400              PERFORM 0810-zera-votos THRU 0810-zera-votos-fim
006410                  VARYING ws-ix-kb FROM 1 BY 1 UNTIL ws-ix-kb > 7
006420              PERFORM 0820-soma-voto THRU 0820-soma-voto-fim
006430                  VARYING ws-ix-kb FROM 1 BY 1 UNTIL ws-ix-kb > 7
006440              MOVE SPACES TO ws-tipo-final
006450              MOVE ZERO TO ws-conf-final
006460              PERFORM 0830-acha-vencedor THRU 0830-acha-vencedor-fim
006470                  VARYING ws-ix-kb FROM 1 BY 1 UNTIL ws-ix-kb > 7
006480              IF ws-tipo-final = SPACES
006490                 MOVE 'INDEFINIDO' TO ws-tipo-final
006500                 MOVE 0.200 TO ws-conf-final
006510              ELSE
006520                 IF ws-conf-final > 0.950
006530                    MOVE 0.950 TO ws-conf-final.
006540           PERFORM 0880-mensagem THRU 0880-mensagem-fim.
006550       0800-combina-fim. EXIT.
006560
006570       0810-zera-votos.
006580           MOVE ZERO TO kb-score (ws-ix-kb).
006590       0810-zera-votos-fim. EXIT.
006600
006610       0820-soma-voto.
006620           IF ws-sem-tipo = kb-tipo-cod (ws-ix-kb)
006630              COMPUTE kb-score (ws-ix-kb) =
006640                      kb-score (ws-ix-kb) + (ws-sem-conf * 0.2).
006650           IF ws-geo-tipo = kb-tipo-cod (ws-ix-kb)
006660              COMPUTE kb-score (ws-ix-kb) =
006670                      kb-score (ws-ix-kb) + (ws-geo-conf * 0.4).
006680           IF ws-dim-tipo = kb-tipo-cod (ws-ix-kb)
006690              COMPUTE kb-score (ws-ix-kb) =
006700                      kb-score (ws-ix-kb) + (ws-dim-conf * 0.3).
006710       0820-soma-voto-fim. EXIT.
006720
006730       0830-acha-vencedor.
006740           IF kb-score (ws-ix-kb) > ws-conf-final
006750              MOVE kb-score (ws-ix-kb) TO ws-conf-final
006760              MOVE kb-tipo-cod (ws-ix-kb) TO ws-tipo-final.
006770       0830-acha-vencedor-fim. EXIT.
006780
006790      *    MONTA O TEXTO DO MOTIVO DOMINANTE GRAVADO EM CR-MOTIVO.
006800       0880-mensagem.
006810           MOVE SPACES TO ws-motivo-base
006815           STRING 'SEM=' ws-sem-tipo(1:10) ' GEO=' ws-geo-tipo(1:10)
006820                  ' DIM=' ws-dim-tipo(1:10) ' EST=' ws-est-tipo
006830               DELIMITED BY SIZE INTO ws-motivo-base
006835           MOVE ws-motivo-base TO cr-motivo
006840           IF ws-conf-final < 0.500
006850              STRING ws-motivo-base DELIMITED BY SPACE
006852                     ' - VERIFICAR MANUALMENTE' DELIMITED BY SIZE
006860                  INTO cr-motivo
006870           ELSE
006880              IF ws-conf-final < 0.700
006890                 STRING ws-motivo-base DELIMITED BY SPACE
006895                        ' - CONSIDERAR ALTERNATIVA' DELIMITED BY SIZE
006900                     INTO cr-motivo.
006910       0880-mensagem-fim. EXIT.
006920
006930       0900-grava-classif.
006940           MOVE comp-nome      TO cr-nome
006950           MOVE ws-tipo-final  TO cr-tipo
006960           MOVE ws-conf-final  TO cr-confianca
006980           WRITE REG-CLASSIF
006990           ADD 1 TO ws-qtd-valido
007000           ADD ws-conf-final TO ws-soma-confianca
007010           IF ws-tipo-final = 'NAO-MARCENARIA'
007020              ADD 1 TO ws-qtd-naomarc
007030           ELSE
007040              IF ws-tipo-final = 'INDEFINIDO'
007050                 ADD 1 TO ws-qtd-indefinido
007060              ELSE
007070                 ADD 1 TO ws-qtd-joinery
007080                 PERFORM 0910-soma-tipo-lote
007090                     THRU 0910-soma-tipo-lote-fim.
007100       0900-grava-classif-fim. EXIT.
007110
007120       0910-soma-tipo-lote.
007130           SET ws-ix-kb TO 1
007140           SEARCH ws-kb-elem
007150               AT END
007160                  DISPLAY 'CLASSIF - TIPO NAO TABELADO - '
007170                           ws-tipo-final
007180               WHEN kb-tipo-cod (ws-ix-kb) = ws-tipo-final
007190                  ADD 1 TO kb-qtd-lote (ws-ix-kb).
007200       0910-soma-tipo-lote-fim. EXIT.
007210
007220      *    ESTATISTICAS FINAIS DO LOTE - INSIGHTS E RECOMENDACOES
007230      *    SO VAO PARA O LOG DO JOB.
007240       0950-encerra.
007250           CLOSE COMPONEN
007260           CLOSE CLASSIF
007270           IF ws-qtd-total > 0
007280              COMPUTE ws-taxa-valido ROUNDED =
007290                      ws-qtd-valido / ws-qtd-total
007300           ELSE
007310              MOVE ZERO TO ws-taxa-valido.
007320           IF ws-qtd-valido > 0
007330              COMPUTE ws-taxa-joinery ROUNDED =
007340                      ws-qtd-joinery / ws-qtd-valido
007350              COMPUTE ws-confianca-media ROUNDED =
007360                      ws-soma-confianca / ws-qtd-valido
007390           ELSE
007400              MOVE ZERO TO ws-taxa-joinery
007410              MOVE ZERO TO ws-confianca-media.
007415           IF ws-qtd-joinery > 0
007417              COMPUTE ws-taxa-indef ROUNDED =
007418                      ws-qtd-indefinido / ws-qtd-joinery
007419           ELSE
007420              MOVE ZERO TO ws-taxa-indef.
007430           DISPLAY 'CLASSIF - TOTAL...........: ' ws-qtd-total
007440           DISPLAY 'CLASSIF - VALIDOS.........: ' ws-qtd-valido
007450           DISPLAY 'CLASSIF - INVALIDOS.......: ' ws-qtd-invalido
007460           DISPLAY 'CLASSIF - MARCENARIA......: ' ws-qtd-joinery
007470           DISPLAY 'CLASSIF - NAO-MARCENARIA...: ' ws-qtd-naomarc
007480           DISPLAY 'CLASSIF - INDEFINIDOS.....: ' ws-qtd-indefinido
007490           DISPLAY 'CLASSIF - CONFIANCA MEDIA..: ' ws-confianca-media
007500           PERFORM 0960-insight-validos
007510               THRU 0960-insight-validos-fim
007520           PERFORM 0970-insight-joinery
007530               THRU 0970-insight-joinery-fim
007540           PERFORM 0980-insight-confianca
007550               THRU 0980-insight-confianca-fim
007560           PERFORM 0990-recomendacoes
007570               THRU 0990-recomendacoes-fim.
007580       0950-encerra-fim. EXIT.
007590
007600       0960-insight-validos.
007610           IF ws-taxa-valido > 0.900
007620              DISPLAY 'CLASSIF - QUALIDADE DO ARQUIVO: EXCELENTE'
007630           ELSE
007640              IF ws-taxa-valido > 0.700
007650                 DISPLAY 'CLASSIF - QUALIDADE DO ARQUIVO: BOA'
007660              ELSE
007670                 DISPLAY 'CLASSIF - QUALIDADE DO ARQUIVO: BAIXA'.
007680       0960-insight-validos-fim. EXIT.
007690
007700       0970-insight-joinery.
007710           IF ws-taxa-joinery > 0.800
007720              DISPLAY 'CLASSIF - PROJETO BEM PREPARADO'
007730           ELSE
007740              IF ws-taxa-joinery > 0.500
007750                 DISPLAY 'CLASSIF - PROJETO MISTO'
007760              ELSE
007770                 DISPLAY 'CLASSIF - PREDOMINIO NAO-MARCENARIA'.
007780       0970-insight-joinery-fim. EXIT.
007790
007800       0980-insight-confianca.
007810           IF ws-confianca-media > 0.800
007820              DISPLAY 'CLASSIF - CONFIANCA DE CLASSIFICACAO: ALTA'
007830           ELSE
007840              IF ws-confianca-media > 0.600
007850                 DISPLAY 'CLASSIF - CONFIANCA DE CLASSIFICACAO: MODERADA'
007860              ELSE
007870                 DISPLAY 'CLASSIF - CONFIANCA DE CLASSIFICACAO: BAIXA'.
007880       0980-insight-confianca-fim. EXIT.
007890
007900       0990-recomendacoes.
007910           IF ws-taxa-valido < 0.700
007920              DISPLAY 'CLASSIF - RECOMENDACAO: MELHORAR PREPARO DO'
007930              DISPLAY '          ARQUIVO DE ORIGEM'.
007940           IF ws-taxa-joinery < 0.500
007950              DISPLAY 'CLASSIF - RECOMENDACAO: REMOVER ELEMENTOS'
007960              DISPLAY '          NAO-MARCENARIA DO MODELO'.
007970           IF ws-confianca-media < 0.600
007980              DISPLAY 'CLASSIF - RECOMENDACAO: USAR NOMES MAIS'
007990              DISPLAY '          DESCRITIVOS NOS COMPONENTES'.
008000           IF ws-taxa-indef > 0.300
008010              DISPLAY 'CLASSIF - RECOMENDACAO: REVISAR TIPOS'
008020              DISPLAY '          INDEFINIDOS MANUALMENTE'.
008030       0990-recomendacoes-fim. EXIT.
