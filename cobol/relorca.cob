000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. RELORCA-COB.
000021       AUTHOR.        ENZO.
000022       INSTALLATION.  CPD ORCA INTERIORES.
000023       DATE-WRITTEN.  19/11/1993.
000024       DATE-COMPILED.
000025       SECURITY.      CONFIDENCIAL.
000030      *               ORCA INTERIORES MARCENARIA LTDA
000040      *    ANALISTA         :ENZO
000050      *    PROGRAMADOR(A)   :ENZO/JAMILE
000100      *    FINALIDADE       :EMISSAO DO RELATORIO DE ORCAMENTO -
000110      *                      CUSTEIA CADA COMPONENTE CLASSIFICADO E
000120      *                      TOTALIZA O ORCAMENTO DO LOTE.
000130      *    VRS              DATA              DESCRICAO
000140      *    1.0              19/11/1993        IMPLANTACAO INICIAL
000150      *                                       (CUSTO POR COMPONENTE)
000160      *    1.1              08/04/1994        ENZO - TABELA DE
000170      *                                       MULTIPLICADOR POR TIPO
000180      *                                       (TK-0161)
000190      *    1.2              22/09/1995        JAMILE - MULTIPLICADOR
000200      *                                       DE COMPLEXIDADE E
000210      *                                       QUALIDADE DE ACESSORIO
000220      *                                       (TK-0198)
000230      *    1.3              14/02/1997        ENZO - FATOR DE
000240      *                                       CALIBRACAO DO PRECO
000250      *                                       FINAL (TK-0227)
000260      *    1.4              03/01/1998        JAMILE - CORRECAO DE
000270      *                                       EMERGENCIA QUANDO O
000280      *                                       PRECO/M2 SAI DA FAIXA
000290      *                                       (TK-0249)
000300      *    1.5              21/10/1999        ENZO - AJUSTE Y2K NOS
000310      *                                       ACUMULADORES DO
000320      *                                       RESUMO DO ORCAMENTO
000330      *                                       (TK-0299)
000340      *    1.6              15/07/2003        JAMILE - OBSERVACOES
000350      *                                       AUTOMATICAS NO RODAPE
000360      *                                       DO RELATORIO (TK-0381)
000370      *    1.7              12/11/2004        MARCOS - CASCATA DE
000380      *                                       CUSTO CORRIGIDA: O
000390      *                                       MULTIPLICADOR DE TIPO
000400      *                                       PASSA A ENTRAR NO
000410      *                                       MATERIAL ANTES DOS
000420      *                                       PERCENTUAIS, E A
000430      *                                       MARGEM PASSA A SER
000440      *                                       APLICADA POR
000450      *                                       COMPONENTE. QUADRO DE
000460      *                                       COMPOSICAO DO CUSTO E
000470      *                                       TOTAL DE CONTROLE
000480      *                                       INCLUIDOS NO RODAPE DO
000490      *                                       RELATORIO (TK-0402)
000500      *    1.8              03/03/2005        MARCOS - FAIXA DE AREA
000510      *                                       CUSTEAVEL AJUSTADA PARA
000520      *                                       0,01 A 3,00 M2 E FILTRO
000530      *                                       DE PALAVRA-CHAVE DE
000540      *                                       ELEMENTO ESTRUTURAL NO
000550      *                                       NOME DO COMPONENTE
000560      *                                       (TK-0407)
000562      *    1.9              24/02/2005        MARCOS - RODAPE DE
000564      *                                       OBSERVACOES REFEITO:
000566      *                                       FAIXA DE PRECO/M2, PORTE
000568      *                                       DO PROJETO PELA AREA,
000570      *                                       FAIXA DO VALOR FINAL E
000572      *                                       NOTA DE CORRECAO DE
000574      *                                       EMERGENCIA (TK-0455)
000575      *    1.10             02/03/2005        MARCOS - RODAPE PASSA A
000576      *                                       IMPRIMIR TAMBEM A NOTA
000577      *                                       DO FATOR DE CALIBRACAO
000578      *                                       APLICADO SOBRE O LOTE
000579      *                                       (TK-0512)
000580       ENVIRONMENT DIVISION.
000590       CONFIGURATION SECTION.
000600       SPECIAL-NAMES.
000610           C01 IS TOP-OF-FORM.
000620       INPUT-OUTPUT SECTION.
000630       FILE-CONTROL.
000640
000650           SELECT CONFENT ASSIGN TO DISK
000660                          ORGANIZATION SEQUENTIAL
000670                          ACCESS MODE SEQUENTIAL
000680                          FILE STATUS status-cfg.
000690
000700           SELECT COMPENT ASSIGN TO DISK
000710                          ORGANIZATION SEQUENTIAL
000720                          ACCESS MODE SEQUENTIAL
000730                          FILE STATUS status-cmp.
000740
000750           SELECT CLASENT ASSIGN TO DISK
000760                          ORGANIZATION SEQUENTIAL
000770                          ACCESS MODE SEQUENTIAL
000780                          FILE STATUS status-cla.
000790
000800           SELECT CUSTO   ASSIGN TO DISK
000810                          ORGANIZATION SEQUENTIAL
000820                          ACCESS MODE SEQUENTIAL
000830                          FILE STATUS status-cus.
000840
000850           SELECT RELAT   ASSIGN TO PRINTER
000860                          FILE STATUS status-rel.
000870
000880       DATA DIVISION.
000890       FILE SECTION.
000900
000910       FD  CONFENT
000920           LABEL RECORD STANDARD
000930           VALUE OF FILE-ID 'config.dat'
000940           RECORD CONTAINS 80 CHARACTERS.
000950
000960       01  REG-CONFIG.
000970           05  cfg-material            PIC X(16).
000980           05  cfg-complexidade        PIC X(08).
000990           05  cfg-qualidade           PIC X(08).
001000           05  cfg-margem-pct          PIC 9(02).
001010           05  FILLER                  PIC X(46).
001020
001030       FD  COMPENT
001040           LABEL RECORD STANDARD
001050           VALUE OF FILE-ID 'compent.dat'
001060           RECORD CONTAINS 80 CHARACTERS.
001070
001080       01  REG-COMPENT.
001090           05  ent-nome                PIC X(30).
001100           05  ent-largura             PIC 9(05).
001110           05  ent-altura              PIC 9(05).
001120           05  ent-profundidade        PIC 9(05).
001130           05  ent-area                PIC 9(03)V9(04).
001140           05  ent-vertices            PIC 9(05).
001150           05  ent-faces               PIC 9(05).
001160           05  FILLER                  PIC X(18).
001170       01  REG-COMPENT-R REDEFINES REG-COMPENT
001180                                     PIC X(80).
001190
001200       FD  CLASENT
001210           LABEL RECORD STANDARD
001220           VALUE OF FILE-ID 'classif.dat'
001230           RECORD CONTAINS 132 CHARACTERS.
001240
001250       01  REG-CLASENT.
001260           05  cla-nome                PIC X(30).
001270           05  cla-tipo                PIC X(14).
001280           05  cla-confianca           PIC 9V999.
001290           05  cla-motivo              PIC X(60).
001300           05  FILLER                  PIC X(24).
001310
001320       FD  CUSTO
001330           LABEL RECORD STANDARD
001340           VALUE OF FILE-ID 'custo.dat'
001350           RECORD CONTAINS 132 CHARACTERS.
001360
001370       01  REG-CUSTO.
001380           05  cc-nome                 PIC X(30).
001390           05  cc-tipo                 PIC X(12).
001400           05  cc-area                 PIC 9(03)V9(03).
001410           05  cc-material             PIC 9(07)V99.
001420           05  cc-paineis              PIC 9(07)V99.
001430           05  cc-acessorio            PIC 9(07)V99.
001440           05  cc-corte                PIC 9(07)V99.
001450           05  cc-montagem             PIC 9(07)V99.
001460           05  cc-mult-tipo            PIC 9V99.
001470           05  cc-mult-cplx            PIC 9V99.
001480           05  cc-total                PIC 9(07)V99.
001490           05  cc-preco-m2             PIC 9(05)V99.
001500           05  FILLER                  PIC X(07) VALUE SPACES.
001510
001520       FD  RELAT
001530           LABEL RECORD OMITTED.
001540       01  REG-RELAT                   PIC X(132).
001550
001560       WORKING-STORAGE SECTION.
001570       01  status-cfg                 PIC X(02) VALUE SPACES.
001580       01  status-cmp                 PIC X(02) VALUE SPACES.
001590       01  status-cla                 PIC X(02) VALUE SPACES.
001600       01  status-cus                 PIC X(02) VALUE SPACES.
001610       01  status-rel                 PIC X(02) VALUE SPACES.
001620       01  ws-fim-arqs                PIC X VALUE 'N'.
001630
001640       01  ws-palavra-tam             PIC 9(02) COMP VALUE ZERO.
001650       01  ws-pos                     PIC 9(02) COMP VALUE ZERO.
001660       01  ws-achou                   PIC X VALUE 'N'.
001670       01  ws-nome-minusc             PIC X(30).
001680       01  ws-palavra-procurada       PIC X(14) VALUE SPACES.
001690
001700       01  ws-valido-custeio          PIC X VALUE 'S'.
001710       01  ws-motivo-rejeito          PIC X(44) VALUE SPACES.
001720       01  ws-tipo-detectado          PIC X(12) VALUE SPACES.
001730
001740      *    TABELA DE PRECO DE MATERIAL POR M2 - CARGA EM
001750      *    0060-CARREGA-MATERIAL.
001760       01  ws-tabela-material.
001770           05  ws-mat-elem OCCURS 6 TIMES
001780                           INDEXED BY ws-ix-mat.
001790               10  mat-cod            PIC X(06).
001800               10  mat-preco          PIC 9(05)V99 COMP-3.
001810
001820      *    TABELA DE MULTIPLICADOR POR TIPO DE COMPONENTE - CARGA
001830      *    EM 0061-CARREGA-TIPO.
001840       01  ws-tabela-tipo.
001850           05  ws-tip-elem OCCURS 10 TIMES
001860                           INDEXED BY ws-ix-tip.
001870               10  tip-cod            PIC X(12).
001880               10  tip-mult           PIC 9V99 COMP-3.
001890       01  ws-tabela-tipo-r REDEFINES ws-tabela-tipo
001900                                     PIC X(140).
001910
001920      *    TABELA DE MULTIPLICADOR POR COMPLEXIDADE - CARGA EM
001930      *    0062-CARREGA-CPLX.
001940       01  ws-tabela-cplx.
001950           05  ws-cpx-elem OCCURS 4 TIMES
001960                           INDEXED BY ws-ix-cpx.
001970               10  cpx-cod            PIC X(08).
001980               10  cpx-mult           PIC 9V99 COMP-3.
001990
002000      *    TABELA DE PALAVRAS-CHAVE DE ELEMENTO ESTRUTURAL QUE NAO
002010      *    ENTRAM NO ORCAMENTO DE MARCENARIA - CARGA EM
002020      *    0063-CARREGA-ESTRUT (TK-0407).
002030       01  ws-tabela-estrut.
002040           05  ws-est-elem OCCURS 7 TIMES
002050                           INDEXED BY ws-ix-est.
002060               10  est-palavra        PIC X(08).
002070               10  est-tam            PIC 9(02) COMP.
002080
002090       01  ws-mult-tipo-achado        PIC 9V99 COMP-3 VALUE ZERO.
002100       01  ws-mult-cplx-achado        PIC 9V99 COMP-3 VALUE ZERO.
002110       01  ws-mult-qualid-achado      PIC 9V99 COMP-3 VALUE 1.20.
002120       01  ws-preco-material-m2       PIC 9(05)V99 COMP-3 VALUE ZERO.
002130
002140      *    DATA DE EMISSAO DO RELATORIO - LIDA DO RELOGIO DO
002150      *    SISTEMA EM 0100-ABRE-ARQS (TK-0402).
002160       01  ws-data-sistema.
002170           05  ws-sistema-aa          PIC 99.
002180           05  ws-sistema-mm          PIC 99.
002190           05  ws-sistema-dd          PIC 99.
002200
002210      *    ACUMULADORES DO RESUMO DO ORCAMENTO DO LOTE.
002220       01  ws-resumo-lote.
002230           05  ws-qtd-componentes     PIC 9(04) COMP VALUE ZERO.
002240           05  ws-qtd-rejeitados      PIC 9(04) COMP VALUE ZERO.
002250           05  ws-area-total          PIC 9(04)V99 COMP-3 VALUE ZERO.
002260           05  ws-soma-material       PIC 9(08)V99 COMP-3 VALUE ZERO.
002270           05  ws-soma-paineis        PIC 9(08)V99 COMP-3 VALUE ZERO.
002280           05  ws-soma-acessorio      PIC 9(08)V99 COMP-3 VALUE ZERO.
002290           05  ws-soma-corte          PIC 9(08)V99 COMP-3 VALUE ZERO.
002300           05  ws-soma-montagem       PIC 9(08)V99 COMP-3 VALUE ZERO.
002310           05  ws-soma-final          PIC 9(08)V99 COMP-3 VALUE ZERO.
002320           05  ws-custo-liquido       PIC 9(08)V99 COMP-3 VALUE ZERO.
002330           05  ws-lucro               PIC 9(08)V99 COMP-3 VALUE ZERO.
002340           05  ws-preco-final         PIC 9(08)V99 COMP-3 VALUE ZERO.
002350           05  ws-preco-m2-lote       PIC 9(05)V99 COMP-3 VALUE ZERO.
002360           05  ws-fator-calib         PIC 9V99 COMP-3 VALUE 1.30.
002370           05  ws-corrigido           PIC X VALUE 'N'.
002380       01  ws-resumo-lote-r REDEFINES ws-resumo-lote
002390                                     PIC X(69).
002395
002396      *    CAMPO EDITADO SO' PARA IMPRIMIR O FATOR DE CALIBRACAO NA
002397      *    OBSERVACAO DE RODAPE (TK-0512).
002398       01  ws-fator-calib-ed          PIC 9,99.
002400
002410      *    PERCENTUAIS DE CADA FATIA DO CUSTO SOBRE O VALOR FINAL
002420      *    DO LOTE - CALCULADOS EM 0710-CALCULA-PERCENTUAIS PARA O
002430      *    QUADRO DE COMPOSICAO DO CUSTO (TK-0402).
002440       01  ws-resumo-percentuais.
002450           05  ws-pct-material        PIC 9(03)V99 COMP-3 VALUE ZERO.
002460           05  ws-pct-paineis         PIC 9(03)V99 COMP-3 VALUE ZERO.
002470           05  ws-pct-acessorio       PIC 9(03)V99 COMP-3 VALUE ZERO.
002480           05  ws-pct-corte           PIC 9(03)V99 COMP-3 VALUE ZERO.
002490           05  ws-pct-montagem        PIC 9(03)V99 COMP-3 VALUE ZERO.
002500           05  ws-pct-lucro           PIC 9(03)V99 COMP-3 VALUE ZERO.
002510
002520       01  ws-cont-lin                PIC 9(02) COMP VALUE 99.
002530       01  ws-cont-pag                PIC 9(05) COMP VALUE ZERO.
002540
002550       01  CAB1.
002560           05  FILLER               PIC X(20) VALUE 'ORCA INTERIORES'.
002570           05  FILLER               PIC X(32) VALUE
002580               'RELATORIO DE ORCAMENTO'.
002590           05  FILLER               PIC X(10) VALUE 'EMISSAO:  '.
002600           05  cab-dia              PIC 99.
002610           05  FILLER               PIC X(01) VALUE '/'.
002620           05  cab-mes              PIC 99.
002630           05  FILLER               PIC X(01) VALUE '/'.
002640           05  cab-ano              PIC 99.
002650           05  FILLER               PIC X(20) VALUE
002660               'AMBIENTE: PRODUCAO'.
002670           05  FILLER               PIC X(32) VALUE SPACES.
002680           05  FILLER               PIC X(04) VALUE 'PG. '.
002690           05  pag-cab1             PIC ZZ.ZZ9.
002700
002710       01  CAB2.
002720           05  FILLER               PIC X(132) VALUE
002730               '  MATERIAL              COMPLEXIDADE    QUALIDADE
002735-    '      MARGEM%'.
002740
002750       01  CAB2-DET.
002760           05  FILLER               PIC X(02) VALUE SPACES.
002770           05  det-cab-material     PIC X(16).
002780           05  FILLER               PIC X(06) VALUE SPACES.
002790           05  det-cab-cplx         PIC X(08).
002800           05  FILLER               PIC X(06) VALUE SPACES.
002810           05  det-cab-qualid       PIC X(08).
002820           05  FILLER               PIC X(06) VALUE SPACES.
002830           05  det-cab-margem       PIC ZZ9.
002840           05  FILLER               PIC X(80) VALUE SPACES.
002850
002860       01  CAB3.
002870           05  FILLER               PIC X(132) VALUE
002880               '  COMPONENTE                  TIPO     AREA-M2
002885-    'MATERIAL  PAINEIS  ACESS.  CORTE  MONTAG.    TOTAL  R$/M2'.
002890
002900       01  DET1.
002910           05  FILLER               PIC X(02) VALUE SPACES.
002920           05  det-nome             PIC X(28).
002930           05  FILLER               PIC X(01) VALUE SPACES.
002940           05  det-tipo             PIC X(12).
002950           05  FILLER               PIC X(01) VALUE SPACES.
002960           05  det-area             PIC ZZ9,999.
002970           05  FILLER               PIC X(01) VALUE SPACES.
002980           05  det-material         PIC ZZZZZ9,99.
002990           05  FILLER               PIC X(01) VALUE SPACES.
003000           05  det-paineis          PIC ZZZZZ9,99.
003010           05  FILLER               PIC X(01) VALUE SPACES.
003020           05  det-acessorio        PIC ZZZZZ9,99.
003030           05  FILLER               PIC X(01) VALUE SPACES.
003040           05  det-corte            PIC ZZZZZ9,99.
003050           05  FILLER               PIC X(01) VALUE SPACES.
003060           05  det-montagem         PIC ZZZZZ9,99.
003070           05  FILLER               PIC X(01) VALUE SPACES.
003080           05  det-total            PIC ZZZZZ9,99.
003090           05  FILLER               PIC X(01) VALUE SPACES.
003100           05  det-preco-m2         PIC ZZZZ9,99.
003110
003120       01  RESU1.
003130           05  FILLER               PIC X(132) VALUE
003140               'RESUMO FINANCEIRO DO ORCAMENTO'.
003150
003160       01  RESU2.
003170           05  FILLER               PIC X(26) VALUE
003180               '  COMPONENTES CUSTEADOS..:'.
003190           05  resu-qtd             PIC ZZZ9.
003200           05  FILLER               PIC X(16) VALUE
003210               '  REJEITADOS...:'.
003220           05  resu-rejeitados      PIC ZZZ9.
003230           05  FILLER               PIC X(72) VALUE SPACES.
003240
003250       01  RESU3.
003260           05  FILLER               PIC X(26) VALUE
003270               '  AREA TOTAL (M2)........:'.
003280           05  resu-area            PIC ZZZZ9,99.
003290           05  FILLER               PIC X(96) VALUE SPACES.
003300
003310       01  RESU4.
003320           05  FILLER               PIC X(26) VALUE
003330               '  CUSTO LIQUIDO (R$).....:'.
003340           05  resu-liquido         PIC ZZ.ZZZ.ZZ9,99.
003350           05  FILLER               PIC X(85) VALUE SPACES.
003360
003370       01  RESU5.
003380           05  FILLER               PIC X(26) VALUE
003390               '  LUCRO (R$).............:'.
003400           05  resu-lucro           PIC ZZ.ZZZ.ZZ9,99.
003410           05  FILLER               PIC X(03) VALUE SPACES.
003420           05  FILLER               PIC X(01) VALUE '('.
003430           05  resu-lucro-pct       PIC ZZ9,99.
003440           05  FILLER               PIC X(13) VALUE
003450               '% DO FINAL)  '.
003460           05  FILLER               PIC X(60) VALUE SPACES.
003470
003480       01  RESU6.
003490           05  FILLER               PIC X(26) VALUE
003500               '  PRECO FINAL (R$).......:'.
003510           05  resu-final           PIC ZZ.ZZZ.ZZ9,99.
003520           05  FILLER               PIC X(16) VALUE
003530               '  R$/M2 FINAL..:'.
003540           05  resu-preco-m2        PIC ZZZZ9,99.
003550           05  FILLER               PIC X(01) VALUE SPACES.
003560           05  resu-corrigido       PIC X(30) VALUE SPACES.
003570           05  FILLER               PIC X(38) VALUE SPACES.
003580
003590      *    QUADRO DE COMPOSICAO DO CUSTO FINAL DO LOTE - VALOR E
003600      *    PERCENTUAL DE CADA FATIA SOBRE O FINAL (TK-0402).
003610       01  QUEBRA1.
003620           05  FILLER               PIC X(132) VALUE
003630               'COMPOSICAO DO CUSTO FINAL DO LOTE'.
003640
003650       01  QUEBRA2.
003660           05  FILLER               PIC X(132) VALUE
003670               '  ITEM                      VALOR (R$)   % DO FINAL'.
003680
003690       01  QUEBRA-DET.
003700           05  FILLER               PIC X(02) VALUE SPACES.
003710           05  qbr-item             PIC X(24).
003720           05  FILLER               PIC X(04) VALUE SPACES.
003730           05  qbr-valor            PIC ZZ.ZZZ.ZZ9,99.
003740           05  FILLER               PIC X(04) VALUE SPACES.
003750           05  qbr-pct              PIC ZZ9,99.
003760           05  FILLER               PIC X(01) VALUE '%'.
003770           05  FILLER               PIC X(78) VALUE SPACES.
003780
003790       01  OBS1.
003800           05  FILLER               PIC X(02) VALUE SPACES.
003810           05  obs-texto            PIC X(100).
003820           05  FILLER               PIC X(30) VALUE SPACES.
003830
003840      *    TOTAL DE CONTROLE DO LOTE - COMPONENTES E VALOR FINAL,
003850      *    DEVE FECHAR COM A SOMA DOS DETALHES (TK-0402).
003860       01  TOT1.
003870           05  FILLER               PIC X(34) VALUE
003880               '*** TOTAL DE CONTROLE DO LOTE ***'.
003890           05  FILLER               PIC X(18) VALUE
003900               '  COMPONENTES....:'.
003910           05  tot-qtd              PIC ZZZ9.
003920           05  FILLER               PIC X(20) VALUE
003930               '  VALOR FINAL (R$).:'.
003940           05  tot-final            PIC ZZ.ZZZ.ZZ9,99.
003950           05  FILLER               PIC X(43) VALUE SPACES.
003960
003970       PROCEDURE DIVISION.
003980
003990       0010-inicio.
004000           PERFORM 0060-carrega-material
004010               THRU 0060-carrega-material-fim
004020           PERFORM 0061-carrega-tipo THRU 0061-carrega-tipo-fim
004030           PERFORM 0062-carrega-cplx THRU 0062-carrega-cplx-fim
004040           PERFORM 0063-carrega-estrut THRU 0063-carrega-estrut-fim
004050           PERFORM 0100-abre-arqs THRU 0100-abre-arqs-fim
004060           IF ws-fim-arqs = 'N'
004070              PERFORM 0200-le-par THRU 0200-le-par-fim.
004080           PERFORM 0900-encerra THRU 0900-encerra-fim
004090           STOP RUN.
004100
004110       0060-carrega-material.
004120           MOVE 'MDF15 '  TO mat-cod (1)  MOVE 200.00 TO mat-preco (1)
004130           MOVE 'MDF18 '  TO mat-cod (2)  MOVE 220.00 TO mat-preco (2)
004140           MOVE 'COMP15'  TO mat-cod (3)  MOVE 180.00 TO mat-preco (3)
004150           MOVE 'COMP18'  TO mat-cod (4)  MOVE 200.00 TO mat-preco (4)
004160           MOVE 'MEL15 '  TO mat-cod (5)  MOVE 240.00 TO mat-preco (5)
004170           MOVE 'MEL18 '  TO mat-cod (6)  MOVE 260.00 TO mat-preco (6).
004180       0060-carrega-material-fim. EXIT.
004190
004200       0061-carrega-tipo.
004210           MOVE 'BALCAO      '  TO tip-cod (1)  MOVE 1.80 TO tip-mult (1)
004220           MOVE 'ARMARIO     '  TO tip-cod (2)  MOVE 1.60 TO tip-mult (2)
004230           MOVE 'DESPENSEIRO '  TO tip-cod (3)  MOVE 2.20 TO tip-mult (3)
004240           MOVE 'GAVETEIRO   '  TO tip-cod (4)  MOVE 2.00 TO tip-mult (4)
004250           MOVE 'GAVETA      '  TO tip-cod (5)  MOVE 2.00 TO tip-mult (5)
004260           MOVE 'PORTA       '  TO tip-cod (6)  MOVE 1.40 TO tip-mult (6)
004270           MOVE 'PRATELEIRA  '  TO tip-cod (7)  MOVE 1.20 TO tip-mult (7)
004280           MOVE 'PAINEL      '  TO tip-cod (8)  MOVE 1.20 TO tip-mult (8)
004290           MOVE 'FUNDO       '  TO tip-cod (9)  MOVE 1.10 TO tip-mult (9)
004300           MOVE 'TAMPO       '  TO tip-cod (10) MOVE 1.80 TO tip-mult (10).
004310       0061-carrega-tipo-fim. EXIT.
004320
004330       0062-carrega-cplx.
004340           MOVE 'SIMPLES '  TO cpx-cod (1)  MOVE 1.10 TO cpx-mult (1)
004350           MOVE 'MEDIA   '  TO cpx-cod (2)  MOVE 1.40 TO cpx-mult (2)
004360           MOVE 'COMPLEXA'  TO cpx-cod (3)  MOVE 1.80 TO cpx-mult (3)
004370           MOVE 'PREMIUM '  TO cpx-cod (4)  MOVE 2.50 TO cpx-mult (4).
004380       0062-carrega-cplx-fim. EXIT.
004390
004400      *    PALAVRAS-CHAVE DE ELEMENTO ESTRUTURAL (MINUSCULAS, PARA
004410      *    COMPARAR COM O NOME JA CONVERTIDO) - TK-0407.
004420       0063-carrega-estrut.
004430           MOVE 'wall    ' TO est-palavra (1) MOVE 4 TO est-tam (1)
004440           MOVE 'parede  ' TO est-palavra (2) MOVE 6 TO est-tam (2)
004450           MOVE 'floor   ' TO est-palavra (3) MOVE 5 TO est-tam (3)
004460           MOVE 'piso    ' TO est-palavra (4) MOVE 4 TO est-tam (4)
004470           MOVE 'ceiling ' TO est-palavra (5) MOVE 7 TO est-tam (5)
004480           MOVE 'teto    ' TO est-palavra (6) MOVE 4 TO est-tam (6)
004490           MOVE 'laje    ' TO est-palavra (7) MOVE 4 TO est-tam (7).
004500       0063-carrega-estrut-fim. EXIT.
004510
004520       0100-abre-arqs.
004530           OPEN INPUT CONFENT
004540           IF status-cfg NOT = '00'
004550              DISPLAY 'RELORCA - CONFIG.DAT NAO ENCONTRADO - '
004560                       status-cfg
004570              STOP RUN.
004580           READ CONFENT
004590               AT END
004600                  DISPLAY 'RELORCA - CONFIG.DAT VAZIO'
004610                  CLOSE CONFENT
004620                  STOP RUN.
004630           PERFORM 0110-acha-preco-mat THRU 0110-acha-preco-mat-fim
004640           PERFORM 0120-acha-mult-cplx THRU 0120-acha-mult-cplx-fim
004650           PERFORM 0130-acha-mult-qualid
004660               THRU 0130-acha-mult-qualid-fim
004670           CLOSE CONFENT
004680
004690           OPEN INPUT COMPENT
004700           IF status-cmp NOT = '00'
004710              DISPLAY 'RELORCA - COMPENT.DAT NAO ENCONTRADO - '
004720                       status-cmp
004730              STOP RUN.
004740           OPEN INPUT CLASENT
004750           IF status-cla NOT = '00'
004760              DISPLAY 'RELORCA - CLASSIF.DAT NAO ENCONTRADO - '
004770                       status-cla
004780              CLOSE COMPENT
004790              STOP RUN.
004800           OPEN OUTPUT CUSTO
004810           OPEN OUTPUT RELAT
004820
004830           MOVE cfg-material TO det-cab-material
004840           MOVE cfg-complexidade TO det-cab-cplx
004850           MOVE cfg-qualidade TO det-cab-qualid
004860           MOVE cfg-margem-pct TO det-cab-margem
004870
004880      *    DATA DE EMISSAO DO RELATORIO (TK-0402).
004890           ACCEPT ws-data-sistema FROM DATE
004900           MOVE ws-sistema-dd TO cab-dia
004910           MOVE ws-sistema-mm TO cab-mes
004920           MOVE ws-sistema-aa TO cab-ano
004930
004940           READ COMPENT
004950               AT END MOVE 'S' TO ws-fim-arqs.
004960           IF ws-fim-arqs = 'N'
004970              READ CLASENT
004980                  AT END MOVE 'S' TO ws-fim-arqs.
004990       0100-abre-arqs-fim. EXIT.
005000
005010      *    LOCALIZA O PRECO DO MATERIAL CONFIGURADO - SE NAO
005020      *    CADASTRADO, USA O PADRAO DE R$200,00/M2.
005030       0110-acha-preco-mat.
005040           MOVE 200.00 TO ws-preco-material-m2
005050           SET ws-ix-mat TO 1
005060           SEARCH ws-mat-elem
005070               AT END
005080                  DISPLAY 'RELORCA - MATERIAL NAO TABELADO - '
005090                           cfg-material
005100               WHEN mat-cod (ws-ix-mat) = cfg-material (1:6)
005110                  MOVE mat-preco (ws-ix-mat) TO ws-preco-material-m2.
005120       0110-acha-preco-mat-fim. EXIT.
005130
005140       0120-acha-mult-cplx.
005150           MOVE 1.40 TO ws-mult-cplx-achado
005160           SET ws-ix-cpx TO 1
005170           SEARCH ws-cpx-elem
005180               AT END
005190                  DISPLAY 'RELORCA - COMPLEXIDADE NAO TABELADA - '
005200                           cfg-complexidade
005210               WHEN cpx-cod (ws-ix-cpx) = cfg-complexidade
005220                  MOVE cpx-mult (ws-ix-cpx) TO ws-mult-cplx-achado.
005230       0120-acha-mult-cplx-fim. EXIT.
005240
005250       0130-acha-mult-qualid.
005260           IF cfg-qualidade (1:6) = 'PREMIU'
005270              MOVE 2.00 TO ws-mult-qualid-achado
005280           ELSE
005290              MOVE 1.20 TO ws-mult-qualid-achado.
005300       0130-acha-mult-qualid-fim. EXIT.
005310
005320      *    LEITURA SINCRONIZADA DE COMPONENT-IN E CLASS-OUT - OS
005330      *    DOIS ARQUIVOS FORAM GRAVADOS NA MESMA ORDEM PELO CLASSIF.
005340      *    CONTINUA LENDO O PROPRIO PARAGRAFO (GO TO) ATE BATER O
005350      *    FIM DE QUALQUER UM DOS DOIS ARQUIVOS (TK-0402).
005360       0200-le-par.
005370           ADD 1 TO ws-qtd-componentes
005380           PERFORM 0300-prefiltra THRU 0300-prefiltra-fim
005390           IF ws-valido-custeio = 'N'
005400              ADD 1 TO ws-qtd-rejeitados
005410           ELSE
005420              PERFORM 0400-detecta-tipo THRU 0400-detecta-tipo-fim
005430              PERFORM 0500-calcula-custo THRU 0500-calcula-custo-fim
005440              PERFORM 0650-grava-detalhe THRU 0650-grava-detalhe-fim.
005450           READ COMPENT
005460               AT END MOVE 'S' TO ws-fim-arqs.
005470           IF ws-fim-arqs = 'N'
005480              READ CLASENT
005490                  AT END MOVE 'S' TO ws-fim-arqs.
005500           IF ws-fim-arqs = 'N'
005510              GO TO 0200-le-par.
005520       0200-le-par-fim. EXIT.
005530
005540      *    REJEITA COMPONENTES NAO-MARCENARIA, INVALIDOS, FORA DA
005550      *    FAIXA DE AREA CUSTEAVEL (0,01 A 3,00 M2) OU COM PALAVRA-
005560      *    CHAVE DE ELEMENTO ESTRUTURAL NO NOME (TK-0407).
005570       0300-prefiltra.
005580           MOVE 'S' TO ws-valido-custeio
005590           MOVE SPACES TO ws-motivo-rejeito
005600           IF cla-tipo = 'NAO-MARCENARIA'
005610              MOVE 'N' TO ws-valido-custeio
005620              MOVE 'COMPONENTE NAO-MARCENARIA' TO ws-motivo-rejeito.
005630           IF ws-valido-custeio = 'S' AND cla-tipo = 'INVALIDO'
005640              MOVE 'N' TO ws-valido-custeio
005650              MOVE 'COMPONENTE INVALIDO NA CLASSIFICACAO' TO
005660                   ws-motivo-rejeito.
005670           IF ws-valido-custeio = 'S'
005680              AND (ent-area > 3.0000 OR ent-area < 0.0100)
005690              MOVE 'N' TO ws-valido-custeio
005700              MOVE 'AREA FORA DA FAIXA CUSTEAVEL 0,01 A 3,00 M2' TO
005710                   ws-motivo-rejeito.
005720           IF ws-valido-custeio = 'S'
005730              PERFORM 0310-verifica-estrutural
005740                  THRU 0310-verifica-estrutural-fim.
005750       0300-prefiltra-fim. EXIT.
005760
005770      *    NOME CONTEM PALAVRA-CHAVE DE ELEMENTO ESTRUTURAL (WALL,
005780      *    PAREDE, FLOOR, PISO, CEILING, TETO, LAJE) - NAO ENTRA NO
005790      *    ORCAMENTO DE MARCENARIA (TK-0407).
005800       0310-verifica-estrutural.
005810           MOVE ent-nome TO ws-nome-minusc
005820           INSPECT ws-nome-minusc CONVERTING
005830               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005840               TO 'abcdefghijklmnopqrstuvwxyz'
005850           SET ws-ix-est TO 1
005860           PERFORM 0320-testa-palavra-estrut
005870               THRU 0320-testa-palavra-estrut-fim
005880               UNTIL ws-ix-est > 7 OR ws-valido-custeio = 'N'.
005890       0310-verifica-estrutural-fim. EXIT.
005900
005910       0320-testa-palavra-estrut.
005920           MOVE est-palavra (ws-ix-est) TO ws-palavra-procurada
005930           MOVE est-tam (ws-ix-est) TO ws-palavra-tam
005940           PERFORM 0495-procura-palavra THRU 0495-procura-palavra-fim
005950           IF ws-achou = 'S'
005960              MOVE 'N' TO ws-valido-custeio
005970              MOVE 'NOME CONTEM PALAVRA DE ELEMENTO ESTRUTURAL' TO
005980                   ws-motivo-rejeito
005990           ELSE
006000              SET ws-ix-est UP BY 1.
006010       0320-testa-palavra-estrut-fim. EXIT.
006020
006030      *    DETECCAO DO TIPO DE COMPONENTE PARA FINS DE CUSTEIO -
006040      *    USA O TIPO JA CLASSIFICADO QUANDO TABELADO, SENAO CAI NO
006050      *    PADRAO.
006060       0400-detecta-tipo.
006070           MOVE SPACES TO ws-tipo-detectado
006080           SET ws-ix-tip TO 1
006090           SEARCH ws-tip-elem
006100               AT END
006110                  MOVE SPACES TO ws-tipo-detectado
006120               WHEN tip-cod (ws-ix-tip) (1:12) = cla-tipo (1:12)
006130                  MOVE tip-cod (ws-ix-tip) TO ws-tipo-detectado.
006140           IF ws-tipo-detectado = SPACES
006150              PERFORM 0490-procura-nome-tipo
006160                  THRU 0490-procura-nome-tipo-fim.
006170           IF ws-tipo-detectado = SPACES
006180              MOVE 'INDEFINIDO  ' TO ws-tipo-detectado
006190              MOVE 1.60 TO ws-mult-tipo-achado.
006200       0400-detecta-tipo-fim. EXIT.
006210
006220      *    QUANDO O TIPO CLASSIFICADO NAO BATE COM A TABELA (CASO
006230      *    DE FUNDO/TAMPO QUE O CLASSIFICADOR NAO CONHECE), BUSCA
006240      *    PALAVRA-CHAVE NO PROPRIO NOME DO COMPONENTE.
006250       0490-procura-nome-tipo.
006260           MOVE ent-nome TO ws-nome-minusc
006270           INSPECT ws-nome-minusc CONVERTING
006280               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
006290               TO 'abcdefghijklmnopqrstuvwxyz'
006300           MOVE 'fundo' TO ws-palavra-procurada MOVE 5 TO
006310                ws-palavra-tam
006320           PERFORM 0495-procura-palavra THRU 0495-procura-palavra-fim
006330           IF ws-achou = 'S'
006340              MOVE 'FUNDO       ' TO ws-tipo-detectado
006350              MOVE 1.10 TO ws-mult-tipo-achado.
006360           IF ws-tipo-detectado = SPACES
006370              MOVE 'tampo' TO ws-palavra-procurada
006380              MOVE 5 TO ws-palavra-tam
006390              PERFORM 0495-procura-palavra
006400                  THRU 0495-procura-palavra-fim
006410              IF ws-achou = 'S'
006420                 MOVE 'TAMPO       ' TO ws-tipo-detectado
006430                 MOVE 1.80 TO ws-mult-tipo-achado.
006440       0490-procura-nome-tipo-fim. EXIT.
006450
006460       0495-procura-palavra.
006470           MOVE 'N' TO ws-achou
006480           MOVE 1 TO ws-pos
006490           PERFORM 0496-testa-posicao THRU 0496-testa-posicao-fim
006500               UNTIL ws-pos > (31 - ws-palavra-tam)
006510                  OR ws-achou = 'S'.
006520       0495-procura-palavra-fim. EXIT.
006530
006540       0496-testa-posicao.
006550           IF ws-nome-minusc (ws-pos : ws-palavra-tam) =
006560              ws-palavra-procurada (1 : ws-palavra-tam)
006570              MOVE 'S' TO ws-achou
006580           ELSE
006590              ADD 1 TO ws-pos.
006600       0496-testa-posicao-fim. EXIT.
006610
006620      *    CASCATA DE CUSTO DO COMPONENTE - DEZ PASSOS, NA ORDEM DO
006630      *    MANUAL DE ORCAMENTO DO SETOR. O MULTIPLICADOR DE TIPO
006640      *    ENTRA NO CUSTO DE MATERIAL (PASSO 3) ANTES DOS
006650      *    PERCENTUAIS, E A MARGEM DO SETOR E' APLICADA NO FINAL DO
006660      *    COMPONENTE (PASSO 9) PARA QUE CC-TOTAL SEJA O CUSTO
006670      *    REALMENTE FINAL, JA COM MARGEM (TK-0402).
006680       0500-calcula-custo.
006690           MOVE ent-nome TO cc-nome
006700           MOVE ws-tipo-detectado TO cc-tipo
006710           IF ws-mult-tipo-achado = ZERO
006720              SET ws-ix-tip TO 1
006730              SEARCH ws-tip-elem
006740                  AT END
006750                     MOVE 1.60 TO ws-mult-tipo-achado
006760                  WHEN tip-cod (ws-ix-tip) = ws-tipo-detectado
006770                     MOVE tip-mult (ws-ix-tip) TO
006780                          ws-mult-tipo-achado.
006790      *    PASSO 1 - AREA DO COMPONENTE EM M2 (PISO MINIMO 0,01 M2).
006800           COMPUTE cc-area ROUNDED = ent-area
006810           IF cc-area < 0.01
006820              MOVE 0.01 TO cc-area.
006830           MOVE ws-mult-tipo-achado TO cc-mult-tipo
006840           MOVE ws-mult-cplx-achado TO cc-mult-cplx
006850      *    PASSOS 2 A 4 - MATERIAL BRUTO (AREA X PRECO/M2), PERDA DE
006860      *    PRODUCAO DE 35% E MULTIPLICADOR DE TIPO, TUDO EMBUTIDO NO
006870      *    CUSTO FINAL DE MATERIAL.
006880           COMPUTE cc-material ROUNDED =
006890                   cc-area * ws-preco-material-m2 * 1.35 *
006900                   cc-mult-tipo
006910      *    PASSO 5 - PAINEIS E FERRAGEM ESTRUTURAL (25% DO MATERIAL
006920      *    FINAL).
006930           COMPUTE cc-paineis ROUNDED = cc-material * 0.25
006940      *    PASSO 6 - ACESSORIOS (0,8% X MULTIPLICADOR DE QUALIDADE,
006950      *    SOBRE O MATERIAL FINAL).
006960           COMPUTE cc-acessorio ROUNDED =
006970                   cc-material * 0.008 * ws-mult-qualid-achado
006980      *    PASSO 7 - CORTE E USINAGEM (15% DO MATERIAL FINAL).
006990           COMPUTE cc-corte ROUNDED = cc-material * 0.15
007000      *    PASSO 8 - MONTAGEM (12% DO MATERIAL FINAL).
007010           COMPUTE cc-montagem ROUNDED = cc-material * 0.12
007020      *    PASSO 9 - MULTIPLICADOR DE COMPLEXIDADE SOBRE O CUSTO
007030      *    LIQUIDO DO COMPONENTE, SEGUIDO DA MARGEM DE LUCRO DO
007040      *    SETOR -> TOTAL FINAL DO COMPONENTE, JA COM MARGEM.
007050           COMPUTE cc-total ROUNDED =
007060                   (cc-material + cc-paineis + cc-acessorio +
007070                    cc-corte + cc-montagem) * cc-mult-cplx *
007080                   (1 + (cfg-margem-pct / 100))
007090      *    PASSO 10 - PRECO POR M2 DO COMPONENTE.
007100           IF cc-area > ZERO
007110              COMPUTE cc-preco-m2 ROUNDED = cc-total / cc-area
007120           ELSE
007130              MOVE ZERO TO cc-preco-m2.
007140       0500-calcula-custo-fim. EXIT.
007150
007160       0650-grava-detalhe.
007170           WRITE REG-CUSTO
007180           ADD cc-area TO ws-area-total
007190           ADD cc-material TO ws-soma-material
007200           ADD cc-paineis TO ws-soma-paineis
007210           ADD cc-acessorio TO ws-soma-acessorio
007220           ADD cc-corte TO ws-soma-corte
007230           ADD cc-montagem TO ws-soma-montagem
007240           ADD cc-total TO ws-soma-final
007250           PERFORM 0850-imprime-detalhe THRU 0850-imprime-detalhe-fim.
007260       0650-grava-detalhe-fim. EXIT.
007270
007280       0850-imprime-detalhe.
007290           IF ws-cont-lin > 50
007300              PERFORM 0800-imprime-cabecalho
007310                  THRU 0800-imprime-cabecalho-fim.
007320           MOVE cc-nome TO det-nome
007330           MOVE cc-tipo TO det-tipo
007340           MOVE cc-area TO det-area
007350           MOVE cc-material TO det-material
007360           MOVE cc-paineis TO det-paineis
007370           MOVE cc-acessorio TO det-acessorio
007380           MOVE cc-corte TO det-corte
007390           MOVE cc-montagem TO det-montagem
007400           MOVE cc-total TO det-total
007410           MOVE cc-preco-m2 TO det-preco-m2
007420           WRITE REG-RELAT FROM DET1 AFTER 1
007430           ADD 1 TO ws-cont-lin.
007440       0850-imprime-detalhe-fim. EXIT.
007450
007460       0800-imprime-cabecalho.
007470           ADD 1 TO ws-cont-pag
007480           MOVE ws-cont-pag TO pag-cab1
007490           WRITE REG-RELAT FROM CAB1 AFTER PAGE
007500           WRITE REG-RELAT FROM CAB2 AFTER 2
007510           WRITE REG-RELAT FROM CAB2-DET AFTER 1
007520           WRITE REG-RELAT FROM CAB3 AFTER 2
007530           MOVE 8 TO ws-cont-lin.
007540       0800-imprime-cabecalho-fim. EXIT.
007550
007560      *    FECHAMENTO DO LOTE - TOTALIZACAO, CALIBRACAO, CORRECAO
007570      *    DE EMERGENCIA, RESUMO FINANCEIRO, QUADRO DE COMPOSICAO,
007580      *    OBSERVACOES E TOTAL DE CONTROLE.
007590       0900-encerra.
007600           IF ws-cont-pag = ZERO
007610              PERFORM 0800-imprime-cabecalho
007620                  THRU 0800-imprime-cabecalho-fim.
007630           PERFORM 0700-totaliza THRU 0700-totaliza-fim
007640           PERFORM 0750-valida-corrige THRU 0750-valida-corrige-fim
007650           PERFORM 0710-calcula-percentuais
007660               THRU 0710-calcula-percentuais-fim
007670           PERFORM 0880-imprime-resumo THRU 0880-imprime-resumo-fim
007680           PERFORM 0870-imprime-quebra THRU 0870-imprime-quebra-fim
007690           PERFORM 0780-observacoes THRU 0780-observacoes-fim
007700           MOVE ws-qtd-componentes TO tot-qtd
007710           MOVE ws-preco-final TO tot-final
007720           WRITE REG-RELAT FROM TOT1 AFTER 2
007730           CLOSE CONFENT
007740           CLOSE COMPENT
007750           CLOSE CLASENT
007760           CLOSE CUSTO
007770           CLOSE RELAT
007780           DISPLAY 'RELORCA - COMPONENTES CUSTEADOS.: '
007790                    ws-qtd-componentes
007800           DISPLAY 'RELORCA - REJEITADOS............: '
007810                    ws-qtd-rejeitados
007820           DISPLAY 'RELORCA - PRECO FINAL (R$)......: '
007830                    ws-preco-final.
007840       0900-encerra-fim. EXIT.
007850
007860      *    TOTALIZACAO DO LOTE - SOMA OS TOTAIS (JA COM MARGEM) DE
007870      *    CADA COMPONENTE, DESCOBRE O LIQUIDO E O LUCRO DO LOTE A
007880      *    PARTIR DA MARGEM CONFIGURADA E APLICA O FATOR DE
007890      *    CALIBRACAO DO SETOR A FINAL, LIQUIDO, LUCRO E R$/M2
007900      *    (TK-0402).
007910       0700-totaliza.
007920           MOVE ws-soma-final TO ws-preco-final
007930           COMPUTE ws-custo-liquido ROUNDED =
007940                   ws-soma-final / (1 + (cfg-margem-pct / 100))
007950           COMPUTE ws-lucro ROUNDED = ws-soma-final - ws-custo-liquido
007960           IF ws-area-total > ZERO
007970              COMPUTE ws-preco-m2-lote ROUNDED =
007980                      ws-soma-final / ws-area-total
007990           ELSE
008000              MOVE ZERO TO ws-preco-m2-lote.
008010           COMPUTE ws-preco-final ROUNDED =
008020                   ws-preco-final * ws-fator-calib
008030           COMPUTE ws-custo-liquido ROUNDED =
008040                   ws-custo-liquido * ws-fator-calib
008050           COMPUTE ws-lucro ROUNDED = ws-lucro * ws-fator-calib
008060           COMPUTE ws-preco-m2-lote ROUNDED =
008070                   ws-preco-m2-lote * ws-fator-calib.
008080       0700-totaliza-fim. EXIT.
008090
008100      *    CORRECAO DE EMERGENCIA QUANDO O PRECO/M2 SAI DA FAIXA
008110      *    COMERCIAL R$400,00 A R$2.500,00.
008120       0750-valida-corrige.
008130           MOVE 'N' TO ws-corrigido
008140           IF ws-area-total > ZERO
008150              IF ws-preco-m2-lote < 400.00
008160                 MOVE 400.00 TO ws-preco-m2-lote
008170                 MOVE 'S' TO ws-corrigido
008180              ELSE
008190                 IF ws-preco-m2-lote > 2500.00
008200                    MOVE 2500.00 TO ws-preco-m2-lote
008210                    MOVE 'S' TO ws-corrigido.
008220           IF ws-corrigido = 'S'
008230              COMPUTE ws-preco-final ROUNDED =
008240                      ws-preco-m2-lote * ws-area-total.
008250       0750-valida-corrige-fim. EXIT.
008260
008270      *    PERCENTUAL DE CADA FATIA DO CUSTO SOBRE O VALOR FINAL DO
008280      *    LOTE, PARA O QUADRO DE COMPOSICAO DO CUSTO (TK-0402).
008290       0710-calcula-percentuais.
008300           IF ws-preco-final > ZERO
008310              COMPUTE ws-pct-material ROUNDED =
008320                      ws-soma-material * 100 / ws-preco-final
008330              COMPUTE ws-pct-paineis ROUNDED =
008340                      ws-soma-paineis * 100 / ws-preco-final
008350              COMPUTE ws-pct-acessorio ROUNDED =
008360                      ws-soma-acessorio * 100 / ws-preco-final
008370              COMPUTE ws-pct-corte ROUNDED =
008380                      ws-soma-corte * 100 / ws-preco-final
008390              COMPUTE ws-pct-montagem ROUNDED =
008400                      ws-soma-montagem * 100 / ws-preco-final
008410              COMPUTE ws-pct-lucro ROUNDED =
008420                      ws-lucro * 100 / ws-preco-final
008430           ELSE
008440              MOVE ZERO TO ws-pct-material ws-pct-paineis
008450              MOVE ZERO TO ws-pct-acessorio ws-pct-corte
008460              MOVE ZERO TO ws-pct-montagem ws-pct-lucro.
008470       0710-calcula-percentuais-fim. EXIT.
008480
008490       0880-imprime-resumo.
008500           WRITE REG-RELAT FROM RESU1 AFTER 2
008510           MOVE ws-qtd-componentes TO resu-qtd
008520           MOVE ws-qtd-rejeitados TO resu-rejeitados
008530           WRITE REG-RELAT FROM RESU2 AFTER 2
008540           MOVE ws-area-total TO resu-area
008550           WRITE REG-RELAT FROM RESU3 AFTER 1
008560           MOVE ws-custo-liquido TO resu-liquido
008570           WRITE REG-RELAT FROM RESU4 AFTER 1
008580           MOVE ws-lucro TO resu-lucro
008590           MOVE ws-pct-lucro TO resu-lucro-pct
008600           WRITE REG-RELAT FROM RESU5 AFTER 1
008610           MOVE ws-preco-final TO resu-final
008620           MOVE ws-preco-m2-lote TO resu-preco-m2
008630           IF ws-corrigido = 'S'
008640              MOVE '(CORRIGIDO P/ FAIXA COMERCIAL)' TO
008650                   resu-corrigido
008660           ELSE
008670              MOVE SPACES TO resu-corrigido.
008680           WRITE REG-RELAT FROM RESU6 AFTER 1.
008690       0880-imprime-resumo-fim. EXIT.
008700
008710      *    QUADRO DE COMPOSICAO DO CUSTO FINAL DO LOTE - MATERIAL,
008720      *    PAINEIS EXTRAS, ACESSORIOS, CORTE, MONTAGEM E LUCRO, COM
008730      *    VALOR E PERCENTUAL DO FINAL (TK-0402).
008740       0870-imprime-quebra.
008750           WRITE REG-RELAT FROM QUEBRA1 AFTER 2
008760           WRITE REG-RELAT FROM QUEBRA2 AFTER 1
008770           MOVE 'MATERIAL'             TO qbr-item
008780           MOVE ws-soma-material       TO qbr-valor
008790           MOVE ws-pct-material        TO qbr-pct
008800           WRITE REG-RELAT FROM QUEBRA-DET AFTER 2
008810           MOVE 'PAINEIS EXTRAS'       TO qbr-item
008820           MOVE ws-soma-paineis        TO qbr-valor
008830           MOVE ws-pct-paineis         TO qbr-pct
008840           WRITE REG-RELAT FROM QUEBRA-DET AFTER 1
008850           MOVE 'ACESSORIOS'           TO qbr-item
008860           MOVE ws-soma-acessorio      TO qbr-valor
008870           MOVE ws-pct-acessorio       TO qbr-pct
008880           WRITE REG-RELAT FROM QUEBRA-DET AFTER 1
008890           MOVE 'CORTE/USINAGEM'       TO qbr-item
008900           MOVE ws-soma-corte          TO qbr-valor
008910           MOVE ws-pct-corte           TO qbr-pct
008920           WRITE REG-RELAT FROM QUEBRA-DET AFTER 1
008930           MOVE 'MONTAGEM'             TO qbr-item
008940           MOVE ws-soma-montagem       TO qbr-valor
008950           MOVE ws-pct-montagem        TO qbr-pct
008960           WRITE REG-RELAT FROM QUEBRA-DET AFTER 1
008970           MOVE 'LUCRO (MARGEM)'       TO qbr-item
008980           MOVE ws-lucro               TO qbr-valor
008990           MOVE ws-pct-lucro           TO qbr-pct
009000           WRITE REG-RELAT FROM QUEBRA-DET AFTER 1.
009010       0870-imprime-quebra-fim. EXIT.
009020
009030      *    OBSERVACOES AUTOMATICAS - LIMIARES DO SETOR DE
009040      *    ORCAMENTO, SOBRE O RESUMO JA CALIBRADO DO LOTE.
009042      *    24/02/05  MARCOS  TK-0455  REESCRITAS AS OBSERVACOES DE
009044      *    FAIXA PARA SEGUIR OS QUATRO BLOCOS DE LIMIAR DO MANUAL
009046      *    DE PRECIFICACAO (PRECO/M2, AREA, VALOR FINAL E NOTA DE
009048      *    CORRECAO), NO LUGAR DOS AVISOS AVULSOS ANTIGOS.
009050       0780-observacoes.
009060           IF ws-qtd-rejeitados > ZERO
009070              MOVE 'ATENCAO - EXISTEM COMPONENTES REJEITADOS DO CUSTEIO'
009080                  TO obs-texto
009090              WRITE REG-RELAT FROM OBS1 AFTER 2.
009100           IF ws-qtd-componentes = ZERO
009110              MOVE 'NENHUM COMPONENTE LIDO NO LOTE'
009120                  TO obs-texto
009130              WRITE REG-RELAT FROM OBS1 AFTER 1.
009140           IF ws-area-total > 20.00
009150              MOVE 'AREA TOTAL ACIMA DE 20 M2 - CONFERIR PRAZO DE ENTREGA'
009160                  TO obs-texto
009170              WRITE REG-RELAT FROM OBS1 AFTER 1.
009180      *
009190      *    FAIXA DE PRECO/M2 DO LOTE JA CALIBRADO (TK-0455).
009200           IF ws-preco-m2-lote > 1800.00
009210              MOVE 'FAIXA DE PRECO/M2: ULTRA-PREMIUM' TO obs-texto
009220           ELSE
009230              IF ws-preco-m2-lote > 1200.00
009240                 MOVE 'FAIXA DE PRECO/M2: LUXO' TO obs-texto
009250              ELSE
009260                 IF ws-preco-m2-lote > 800.00
009270                    MOVE 'FAIXA DE PRECO/M2: PREMIUM' TO obs-texto
009280                 ELSE
009290                    MOVE 'FAIXA DE PRECO/M2: ECONOMICA' TO obs-texto.
009300           WRITE REG-RELAT FROM OBS1 AFTER 1.
009310      *
009320      *    PORTE DO PROJETO PELA AREA TOTAL CUSTEADA (TK-0455).
009330           IF ws-area-total > 15.00
009340              MOVE 'PORTE DO PROJETO: GRANDE' TO obs-texto
009350           ELSE
009360              IF ws-area-total > 5.00
009370                 MOVE 'PORTE DO PROJETO: MEDIO' TO obs-texto
009380              ELSE
009390                 MOVE 'PORTE DO PROJETO: PEQUENO' TO obs-texto.
009400           WRITE REG-RELAT FROM OBS1 AFTER 1.
009410      *
009420      *    FAIXA DO VALOR FINAL DO LOTE, JA CALIBRADO (TK-0455).
009430           IF ws-preco-final > 20000.00
009440              MOVE 'VALOR FINAL DO LOTE: MUITO ALTO' TO obs-texto
009450           ELSE
009460              IF ws-preco-final > 8000.00
009470                 MOVE 'VALOR FINAL DO LOTE: ALTO' TO obs-texto
009480              ELSE
009490                 IF ws-preco-final >= 2000.00
009500                    MOVE 'VALOR FINAL DO LOTE: MEDIO' TO obs-texto
009510                 ELSE
009520                    MOVE 'VALOR FINAL DO LOTE: BAIXO' TO obs-texto.
009530           WRITE REG-RELAT FROM OBS1 AFTER 1.
009540      *
009550      *    NOTA DE CORRECAO DE EMERGENCIA, QUANDO O PRECO/M2 SAIU
009560      *    DA FAIXA COMERCIAL E FOI RECALCULADO (TK-0455).
009570           IF ws-corrigido = 'S'
009580              MOVE 'RESUMO CORRIGIDO - PRECO/M2 FORA DA FAIXA COMERCIAL'
009590                  TO obs-texto
009600              WRITE REG-RELAT FROM OBS1 AFTER 1.
009601      *
009602      *    02/03/05  MARCOS  TK-0512  NOTA DO FATOR DE CALIBRACAO, JA
009603      *    QUE O FATOR E' APLICADO SOBRE TODO LOTE, INDEPENDENTE DE
009604      *    TER HAVIDO OU NAO CORRECAO DE EMERGENCIA DO PRECO/M2.
009605           MOVE ws-fator-calib TO ws-fator-calib-ed
009606           STRING 'FATOR DE CALIBRACAO ' DELIMITED BY SIZE
009607               ws-fator-calib-ed DELIMITED BY SIZE
009608               ' APLICADO SOBRE O LOTE' DELIMITED BY SIZE
009609               INTO obs-texto
009610           WRITE REG-RELAT FROM OBS1 AFTER 1.
009611       0780-observacoes-fim. EXIT.
